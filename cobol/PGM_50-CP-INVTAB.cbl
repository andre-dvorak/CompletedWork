000100*////////////////// (TABLA FACTURAS) //////////////////////////////
000200******************************************************************
000300* TABLA DE FACTURAS EN MEMORIA                                   *
000400*        SE ARMA LEYENDO TODO EL ARCHIVO DE FACTURAS DESPUES     *
000500*        QUE LA TABLA DE CLIENTES YA ESTA COMPLETA (VER PARRAFO  *
000600*        2200 DE PGMBILL). LOS TRES REPORTES DE PGMRPT SE        *
000700*        ARMAN A PARTIR DE ESTA TABLA -- NO SE VUELVE A LEER     *
000800*        EL ARCHIVO DE FACTURAS PARA CADA REPORTE.               *
000900******************************************************************
001000 01  INV-TABLA.
001100     05  INV-FILA            OCCURS 2000 TIMES
001200                              INDEXED BY INV-IDX.
001300         10  INV-T-NUMERO        PIC 9(04).
001400         10  INV-T-NOMBRE        PIC X(12).
001500         10  INV-T-APELLIDO      PIC X(12).
001600*         IMPORTE EMPAQUETADO -- MOVE SIMPLE, SIN ROUNDED, YA
001700*         QUE NO SE HACE NINGUN CALCULO SOBRE EL IMPORTE
001800         10  INV-T-IMPORTE       PIC S9(05)V99 COMP-3.
001900*         FECHA DE EMISION, FORMATO INTERNO AAAAMMDD
002000         10  INV-T-FECHA-EMIS    PIC 9(08).
002100*         FECHA DE PAGO, FORMATO INTERNO AAAAMMDD -- CEROS SI
002200*         LA FACTURA TODAVIA NO FUE PAGADA
002300         10  INV-T-FECHA-PAGO    PIC 9(08).
002400             88  INV-T-SIN-PAGAR             VALUE ZEROS.
002500*         FECHA DE VENCIMIENTO CALCULADA AL CARGAR LA FACTURA
002600*         (FECHA EMISION + DIAS DE PLAZO DEL CLIENTE)
002700         10  INV-T-FECHA-VENCE   PIC 9(08).
002800*         INDICE DEL CLIENTE EN CUS-TABLA (VER PGM_50-CP-CUSTAB)
002900         10  INV-T-INDICE-CLI    PIC 9(04)  COMP.
003000*         RESERVA PARA USO FUTURO
003100         10  FILLER              PIC X(06)  VALUE SPACES.
003200
003300 77  INV-CANT-MAX             PIC 9(04)  COMP VALUE 2000.
003400 77  INV-CANT                 PIC 9(04)  COMP VALUE ZEROS.
