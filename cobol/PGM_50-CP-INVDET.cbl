000100*////////////////// (FACTURAS) //////////////////////////////////
000200**************************************
000300*    LAYOUT DETALLE DE FACTURAS      *
000400*    LARGO REGISTRO = 48 BYTES         *
000500*    (MAS RESERVA DE TRABAJO)          *
000600**************************************
000700*    AREA DE TRABAJO PARA UNA FACTURA YA SEA QUE VINO DEL
000800*    ARCHIVO .CSV O DEL ARCHIVO .FLAT (VER PARRAFOS 2210/2220
000900*    DE PGMBILL). LA FECHA DE EMISION Y LA FECHA DE PAGO SE
001000*    GUARDAN AQUI YA CONVERTIDAS AL FORMATO INTERNO AAAAMMDD.
001100 01  WS-REG-FACTURA.
001200*     NUMERO DE FACTURA (POSICION RELATIVA 1:4, FLAT)
001300     03  INV-NUMERO          PIC 9(04)    VALUE ZEROS.
001400*     NOMBRE DEL CLIENTE FACTURADO (POSICION RELATIVA 5:12)
001500     03  INV-NOMBRE          PIC X(12)    VALUE SPACES.
001600*     APELLIDO DEL CLIENTE FACTURADO (POSICION RELATIVA 17:12)
001700     03  INV-APELLIDO        PIC X(12)    VALUE SPACES.
001800*     IMPORTE DE LA FACTURA, 2 DECIMALES -- SE LLEVA EMPAQUETADO
001900*     EN MEMORIA; EL AREA EXTERNA DEL ARCHIVO PLANO ES ZONA CON
002000*     SIGNO SEPARADO (VER PGM_50-CP-CUSTAB PARA EL CAMPO EXTERNO)
002100     03  INV-IMPORTE         PIC S9(05)V99 COMP-3 VALUE ZEROS.
002200*     FECHA DE EMISION, FORMATO INTERNO AAAAMMDD
002300     03  INV-FECHA-EMIS      PIC 9(08)    VALUE ZEROS.
002400*     FECHA DE PAGO, FORMATO INTERNO AAAAMMDD -- CEROS = IMPAGA
002500     03  INV-FECHA-PAGO      PIC 9(08)    VALUE ZEROS.
002600         88  INV-SIN-PAGAR                VALUE ZEROS.
002700*     FECHA DE VENCIMIENTO -- NO ES CAMPO DE ARCHIVO, SE CALCULA
002800*     AL CARGAR LA FACTURA (FECHA EMISION + DIAS DE PLAZO DEL
002900*     CLIENTE, VER PGMDTADD) Y SE USA PARA LOS REPORTES.
003000     03  INV-FECHA-VENCE     PIC 9(08)    VALUE ZEROS.
003100*     INDICE DEL CLIENTE DUEÑO DE LA FACTURA EN LA TABLA DE
003200*     CLIENTES EN MEMORIA (VER PGM_50-CP-CUSTAB) -- RESUELTO
003300*     UNA SOLA VEZ AL CARGAR, PARA NO REPETIR LA BUSQUEDA.
003400     03  INV-INDICE-CLI      PIC 9(04)    COMP VALUE ZEROS.
003500*     RESERVA PARA USO FUTURO
003600     03  FILLER              PIC X(06)    VALUE SPACES.
