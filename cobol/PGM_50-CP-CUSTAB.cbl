000100*////////////////// (TABLA CLIENTES) /////////////////////////////
000200******************************************************************
000300* TABLA DE CLIENTES EN MEMORIA                                   *
000400*        SE ARMA UNA SOLA VEZ, LEYENDO TODO EL ARCHIVO DE        *
000500*        CLIENTES DE PUNTA A PUNTA (VER PARRAFO 2000 DE          *
000600*        PGMBILL) ANTES DE EMPEZAR A LEER FACTURAS -- CADA       *
000700*        FACTURA NECESITA ENCONTRAR SU CLIENTE YA CARGADO.       *
000800* CLAVE DE BUSQUEDA: CUS-T-NOMBRE + ' ' + CUS-T-APELLIDO         *
000900*        (NO HAY CAMPO DE CLIENTE-ID EN EL ARCHIVO DE ORIGEN)    *
001000******************************************************************
001100 01  CUS-TABLA.
001200     05  CUS-FILA            OCCURS 500 TIMES
001300                              INDEXED BY CUS-IDX.
001400*         NOMBRE Y APELLIDO -- VER 2032-NORMALIZAR-COND-I PARA
001500*         COMO SE ARMA LA CLAVE NOMBRE+' '+APELLIDO
001600         10  CUS-T-NOMBRE        PIC X(12).
001700         10  CUS-T-APELLIDO      PIC X(12).
001800*         CONDICION DE PAGO TAL COMO FUE LEIDA DEL ARCHIVO
001900         10  CUS-T-COND-PAGO     PIC X(10).
002000*         PLAZO DE GRACIA EN DIAS, RESUELTO CONTRA LA TABLA
002100*         FIJA DE PLAZOS AL MOMENTO DE VALIDAR EL REGISTRO
002200         10  CUS-T-DIAS-PLAZO    PIC 9(03).
002300*         RESERVA PARA USO FUTURO
002400         10  FILLER              PIC X(06)  VALUE SPACES.
002500
002600 77  CUS-CANT-MAX             PIC 9(04)  COMP VALUE 500.
002700 77  CUS-CANT                 PIC 9(04)  COMP VALUE ZEROS.
