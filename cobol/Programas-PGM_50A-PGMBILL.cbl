000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMBILL.
000300 AUTHOR. R MELGAREJO.
000400 INSTALLATION. DEPTO SISTEMAS - AREA CUENTAS A COBRAR.
000500 DATE-WRITTEN. 12/03/1990.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO DEPTO SISTEMAS - AREA CUENTAS A COBRAR.
000800
000900******************************************************************
001000*    HISTORIAL DE CAMBIOS                                       *
001100*    ====================                                       *
001200*    12/03/90 RM  ALTA INICIAL DEL PROGRAMA. REEMPLAZA A LA      *
001300*                 PLANILLA MANUAL DE FACTURACION DEL AREA.       *
001400*    12/03/90 RM  CARGA CLIENTES Y FACTURAS A TABLA, CALCULA     *
001500*                 VENCIMIENTO, GRABA REPORTES POR CALL A PGMRPT. *
001600*    02/05/90 RM  AGREGADA TARJETA DE CONTROL POR SYSIN CON LOS  *
001700*                 DOS NOMBRES DE ARCHIVO Y LA FECHA DE PROCESO.  *
001800*    19/09/91 RM  SOPORTE PARA ARCHIVO DE CLIENTES/FACTURAS EN   *
001900*                 FORMATO .CSV ADEMAS DEL FORMATO .FLAT DE       *
002000*                 SIEMPRE -- SE DETECTA POR LA EXTENSION DEL     *
002100*                 NOMBRE DE ARCHIVO EN LA TARJETA DE CONTROL.    *
002200*    07/02/92 CG  CORREGIDO: LA TABLA DE CLIENTES DEBE ESTAR     *
002300*                 COMPLETA ANTES DE EMPEZAR A LEER FACTURAS      *
002400*                 (ANTES SE LEIAN INTERCALADOS Y FALLABA LA      *
002500*                 BUSQUEDA DE CLIENTE EN FACTURAS TEMPRANAS).    *
002600*    14/08/93 CG  EL CALCULO DE VENCIMIENTO AHORA SE HACE POR    *
002700*                 CALL A PGMDTADD EN VEZ DE IN-LINE.             *
002800*    30/09/98 CG  REVISION Y2K -- LA FECHA DE PROCESO Y TODAS    *
002900*                 LAS FECHAS INTERNAS SON AAAAMMDD DE 8 DIGITOS. *
003000*                 LA VENTANA DE SIGLO PARA AA DE 2 DIGITOS       *
003100*                 (ARCHIVO .FLAT Y ACCEPT FROM DATE) ES:         *
003200*                 00-49 = 20AA, 50-99 = 19AA.                    *
003300*    11/01/99 CG  PROBADO CONTRA FACTURAS CON FECHA DE EMISION   *
003400*                 Y VENCIMIENTO QUE CRUZAN EL 1/1/2000.          *
003500*    03/06/01 LP  TK-4102 AGREGADO EL PARRAFO DE REGISTRAR PAGO  *
003600*                 (TARJETA DE CONTROL CON NUMERO DE FACTURA).    *
003700*    17/06/02 LP  TK-4471 SI EL PAGO SE REGISTRA, EL REPROCESO   *
003800*                 DE REPORTES CORRE SOLO EL REPORTE POR NUMERO   *
003900*                 (SELECTOR 'N') PARA CONFIRMAR EL CAMBIO SIN    *
004000*                 REIMPRIMIR LOS OTROS DOS.                      *
004100*    23/09/07 LP  TK-5920 RECHAZO CON AVISO DE REGISTROS DE      *
004200*                 CLIENTE O FACTURA INVALIDOS EN VEZ DE ABORTAR  *
004300*                 EL PROCESO COMPLETO (VER PROGM08A).            *
004400*    05/05/11 MF  TK-7003 REVISION GENERAL DE COMENTARIOS Y      *
004500*                 ESTANDARIZACION DE NOMBRES DE PARRAFO.         *
004600******************************************************************
004700
004800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100
005200 SPECIAL-NAMES.
005300     UPSI-0 ON  STATUS IS SW-TRAZA-ON
005400            OFF STATUS IS SW-TRAZA-OFF.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900     SELECT TARJETA-CONTROL   ASSIGN TO SYSIN
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS IS FS-TARJETA.
006200
006300     SELECT CUSTOMER-FILE     ASSIGN TO WS-DSN-CLIENTES
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS IS FS-CLIENTE.
006600
006700     SELECT INVOICE-FILE      ASSIGN TO WS-DSN-FACTURAS
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS FS-FACTURA.
007000
007100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007200 DATA DIVISION.
007300 FILE SECTION.
007400
007500 FD  TARJETA-CONTROL
007600     LABEL RECORD IS STANDARD
007700     RECORD CONTAINS 100 CHARACTERS.
007800 01  REG-TARJETA-CONTROL.
007900     05  TC-DSN-CLIENTES     PIC X(44).
008000     05  TC-DSN-FACTURAS     PIC X(44).
008100     05  TC-FACTURA-PAGO     PIC 9(04).
008200     05  TC-FECHA-PROCESO    PIC 9(08).
008300
008400 FD  CUSTOMER-FILE
008500     LABEL RECORD IS STANDARD
008600     RECORD CONTAINS 60 CHARACTERS.
008700 01  REG-CLIENTE-CRUDO       PIC X(60).
008800
008900 FD  INVOICE-FILE
009000     LABEL RECORD IS STANDARD
009100     RECORD CONTAINS 80 CHARACTERS.
009200 01  REG-FACTURA-CRUDO       PIC X(80).
009300
009400 WORKING-STORAGE SECTION.
009500*=======================*
009600 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009700
009800*---------- NOMBRES DE ARCHIVO TOMADOS DE LA TARJETA DE CONTROL -
009900 01  WS-DSN-CLIENTES          PIC X(44)  VALUE SPACES.
010000 01  WS-DSN-FACTURAS          PIC X(44)  VALUE SPACES.
010100 77  WS-NRO-FACTURA-PAGO      PIC 9(04)  VALUE ZEROS.
010200 77  WS-FECHA-PROCESO         PIC 9(08)  VALUE ZEROS.
010300
010400*---------- INDICADORES DE FIN DE ARCHIVO ------------------------
010500 77  WS-FIN-CLIENTES          PIC X      VALUE 'N'.
010600     88  FIN-CLIENTES                    VALUE 'S'.
010700 77  WS-FIN-FACTURAS          PIC X      VALUE 'N'.
010800     88  FIN-FACTURAS                    VALUE 'S'.
010900
011000*---------- FORMATO DE CADA ARCHIVO (.CSV O .FLAT) ---------------
011100 77  WS-FORMATO-CLIENTES      PIC X      VALUE 'F'.
011200     88  CLI-FORMATO-CSV                 VALUE 'C'.
011300     88  CLI-FORMATO-FLAT                VALUE 'F'.
011400 77  WS-FORMATO-FACTURAS      PIC X      VALUE 'F'.
011500     88  FAC-FORMATO-CSV                 VALUE 'C'.
011600     88  FAC-FORMATO-FLAT                VALUE 'F'.
011700
011800*---------- MEDICION DE LARGO DE NOMBRE DE ARCHIVO / REGISTRO ---
011900 77  WS-DSN-LARGO              PIC 9(02) COMP VALUE ZEROS.
012000 77  WS-CLI-LARGO              PIC 9(02) COMP VALUE ZEROS.
012100 77  WS-FAC-LARGO              PIC 9(02) COMP VALUE ZEROS.
012200
012300*---------- CAMPO DE ESTADO DE CLIENTE/FACTURA LEIDO -------------
012400 77  WS-CLI-VALIDO             PIC XX    VALUE 'SI'.
012500 77  WS-FAC-VALIDO             PIC XX    VALUE 'SI'.
012600 01  WS-MSG-ERROR              PIC X(50) VALUE SPACES.
012700 77  WS-CLI-ERRONEOS           PIC 9(04) COMP VALUE ZEROS.
012800 77  WS-FAC-ERRONEOS           PIC 9(04) COMP VALUE ZEROS.
012900
013000*---------- AREA DE TRABAJO DE UN CLIENTE (PARSE / RE-GRABADO) --
013100*     COPY CPCUSMST.
013200 01  WS-REG-CLIENTE.
013300     05  CUS-NOMBRE           PIC X(12).
013400     05  CUS-APELLIDO         PIC X(12).
013500     05  CUS-COND-PAGO        PIC X(10).
013600     05  CUS-DIAS-PLAZO       PIC 9(03).
013700     05  FILLER               PIC X(06)  VALUE SPACES.
013800
013900*---------- CAMPOS AUXILIARES PARA PARSEAR UN CLIENTE .CSV ------
014000 01  WS-CLI-CSV-EXTRA          PIC X(20) VALUE SPACES.
014100
014200*---------- AREA DE TRABAJO DE UNA FACTURA (PARSE / RE-GRABADO) -
014300*     COPY CPINVDET.
014400 01  WS-REG-FACTURA.
014500     05  INV-NUMERO           PIC 9(04).
014600     05  INV-NOMBRE           PIC X(12).
014700     05  INV-APELLIDO         PIC X(12).
014800     05  INV-IMPORTE          PIC S9(05)V99 COMP-3.
014900     05  INV-FECHA-EMIS       PIC 9(08).
015000     05  INV-FECHA-PAGO       PIC 9(08).
015100         88  INV-SIN-PAGAR                VALUE ZEROS.
015200     05  INV-FECHA-VENCE      PIC 9(08).
015300     05  INV-INDICE-CLI       PIC 9(04)  COMP.
015400     05  FILLER               PIC X(06)  VALUE SPACES.
015500
015600*---------- CAMPOS AUXILIARES PARA PARSEAR UNA FACTURA .CSV -----
015700*     ANCHO IGUAL AL DE INV-NUMERO Y JUSTIFIED RIGHT -- EL
015800*     UNSTRING DEJA EL TOKEN ALINEADO A LA IZQUIERDA, Y UN
015900*     MOVE DIRECTO A UN CAMPO NUMERICO MAS CORTO NO RELLENA
016000*     CON CEROS A LA IZQUIERDA (VER PARRAFO 2220).
016100 01  WS-FAC-CSV-NUMERO         PIC X(04) JUSTIFIED RIGHT
016200                                VALUE SPACES.
016300 01  WS-FAC-CSV-IMPORTE        PIC X(12) VALUE SPACES.
016400 01  WS-FAC-CSV-FEC-EMIS       PIC X(10) VALUE SPACES.
016500 01  WS-FAC-CSV-FEC-PAGO       PIC X(10) VALUE SPACES.
016600 01  WS-FAC-CSV-EXTRA          PIC X(20) VALUE SPACES.
016700
016800*---------- CONVERSION DE IMPORTE .CSV (TEXTO CON PUNTO) --------
016900*     LOS DOS CAMPOS RECEPTORES DEL UNSTRING SON ALFANUMERICOS
017000*     Y JUSTIFIED RIGHT POR LA MISMA RAZON QUE WS-FAC-CSV-NUMERO
017100*     -- SE PASAN A NUMERICO RECIEN DESPUES DE RELLENAR CON
017200*     CEROS A LA IZQUIERDA (VER PARRAFO 2222).
017300 01  WS-IMPORTE-SIGNO          PIC X      VALUE '+'.
017400 01  WS-IMPORTE-DIGITOS        PIC X(12)  VALUE SPACES.
017500 01  WS-IMPORTE-DIGITOS-TMP    PIC X(12)  VALUE SPACES.
017600 01  WS-IMPORTE-ENTERO-X       PIC X(05) JUSTIFIED RIGHT
017700                                VALUE SPACES.
017800 01  WS-IMPORTE-DECIM-X        PIC X(02) JUSTIFIED RIGHT
017900                                VALUE SPACES.
018000 01  WS-IMPORTE-ENTERO         PIC 9(05)  VALUE ZEROS.
018100 01  WS-IMPORTE-DECIM          PIC 9(02)  VALUE ZEROS.
018200
018300*---------- CONVERSION DE IMPORTE .FLAT (SIGNO SEPARADO) --------
018400 01  WS-IMPORTE-FLAT-AREA.
018500     03  WS-IMPORTE-FLAT-X    PIC X(08).
018600 01  WS-IMPORTE-FLAT-N REDEFINES WS-IMPORTE-FLAT-AREA
018700                              PIC S9(05)V99 SIGN LEADING SEPARATE.
018800
018900*---------- CONVERSION DE FECHA .CSV (AAAA-MM-DD) ---------------
019000 01  WS-FECHA-ISO-ANIO         PIC X(04) VALUE SPACES.
019100 01  WS-FECHA-ISO-MES          PIC X(02) VALUE SPACES.
019200 01  WS-FECHA-ISO-DIA          PIC X(02) VALUE SPACES.
019300 01  WS-FECHA-ISO-EXTRA        PIC X(08) VALUE SPACES.
019400
019500*---------- FECHA EN PROCESO DE VALIDACION (COMPARTIDA) ---------
019600 01  WS-FECHA-VALIDAR.
019700     03  FV-ANIO              PIC 9(04).
019800     03  FV-MES               PIC 9(02).
019900     03  FV-DIA               PIC 9(02).
020000 01  WS-FECHA-VALIDAR-N REDEFINES WS-FECHA-VALIDAR PIC 9(08).
020100 77  WS-FECHA-VALIDA           PIC X     VALUE 'N'.
020200     88  FECHA-OK                        VALUE 'S'.
020300 77  WS-FECHA-ES-BISIESTO      PIC X     VALUE 'N'.
020400     88  ANIO-BISIESTO                   VALUE 'S'.
020500
020600*---------- VENTANA DE SIGLO PARA AA DE 2 DIGITOS ---------------
020700 77  WS-YY-ENTRA               PIC 9(02) VALUE ZEROS.
020800 77  WS-CCYY-SALE              PIC 9(04) VALUE ZEROS.
020900 77  WS-CCYY-DESCARTE          PIC 9(02) VALUE ZEROS.
021000
021100*---------- RESOLUCION DEL CLIENTE DE UNA FACTURA ---------------
021200 77  WS-CLI-ENCONTRADO         PIC X     VALUE 'N'.
021300     88  CLI-ENCONTRADO                  VALUE 'S'.
021400
021500*---------- BUSQUEDA DE LA FACTURA A PAGAR (TK-4102) -------------
021600 77  WS-FAC-ENCONTRADA-PAGO    PIC X     VALUE 'N'.
021700     88  FAC-ENCONTRADA-PAGO             VALUE 'S'.
021800
021900*---------- FECHA DEL SISTEMA (SI NO VIENE POR TARJETA) ---------
022000 01  WS-FECHA-SISTEMA.
022100     03  WS-SIS-ANIO          PIC 9(02).
022200     03  WS-SIS-MES           PIC 9(02).
022300     03  WS-SIS-DIA           PIC 9(02).
022400
022500*---------- COMUNICACION CON PGMDTADD (CALCULO DE VENCIMIENTO) --
022600 01  WS-FECHA-COMUNICA.
022700     03  WS-FC-FECHA-BASE     PIC 9(08).
022800     03  WS-FC-DIAS-SUMAR     PIC 9(03).
022900     03  WS-FC-FECHA-RESULT   PIC 9(08).
023000     03  FILLER               PIC X(06).
023100
023200*---------- AREAS DE ARMADO DE LINEA DE SALIDA -------------------
023300 01  WS-LINEA-CLIENTE-CSV      PIC X(60) VALUE SPACES.
023400 01  WS-LINEA-CLIENTE-FLAT     PIC X(60) VALUE SPACES.
023500 01  WS-LINEA-FACTURA-CSV      PIC X(80) VALUE SPACES.
023600 01  WS-LINEA-FACTURA-FLAT     PIC X(80) VALUE SPACES.
023700 01  WS-IMPORTE-EDITADO        PIC -9(05).99.
023800 01  WS-FECHA-ISO-SALIDA       PIC X(10) VALUE SPACES.
023900 01  WS-FECHA-MMDDYY-SALIDA    PIC X(06) VALUE SPACES.
024000 01  WS-FECHA-ARMAR.
024100     03  FA-ANIO              PIC 9(04).
024200     03  FA-MES               PIC 9(02).
024300     03  FA-DIA               PIC 9(02).
024400 01  WS-FECHA-ARMAR-N REDEFINES WS-FECHA-ARMAR PIC 9(08).
024500
024600*---------- CODIGOS DE CONDICION DE PAGO SIN PREFIJO (.CSV) -----
024700 01  WS-COND-NORMALIZADA       PIC X(10) VALUE SPACES.
024800
024900*---------- TABLAS Y AREAS COMPARTIDAS CON PGMRPT ----------------
025000*     COPY CPTERMS.
025100 01  WS-TABLA-PLAZOS-LIT.
025200     05  FILLER              PIC X(13)   VALUE
025300         'CASH      000'.
025400     05  FILLER              PIC X(13)   VALUE
025500         'CREDIT_30 030'.
025600     05  FILLER              PIC X(13)   VALUE
025700         'CREDIT_45 045'.
025800     05  FILLER              PIC X(13)   VALUE
025900         'CREDIT_60 060'.
026000     05  FILLER              PIC X(13)   VALUE
026100         'CREDIT_90 090'.
026200
026300 01  WS-TABLA-PLAZOS REDEFINES WS-TABLA-PLAZOS-LIT.
026400     05  TP-ENTRADA          OCCURS 5 TIMES
026500                             INDEXED BY TP-IDX.
026600         10  TP-CODIGO       PIC X(10).
026700         10  TP-DIAS         PIC 9(03).
026800
026900 77  TP-CANT-ENTRADAS        PIC 9(01)    COMP VALUE 5.
027000 77  WS-TP-ENCONTRADO        PIC X        VALUE 'N'.
027100     88  TP-ENCONTRADO                    VALUE 'S'.
027200
027300*     COPY CPCUSTAB.
027400 01  CUS-TABLA.
027500     05  CUS-FILA            OCCURS 500 TIMES
027600                              INDEXED BY CUS-IDX.
027700         10  CUS-T-NOMBRE        PIC X(12).
027800         10  CUS-T-APELLIDO      PIC X(12).
027900         10  CUS-T-COND-PAGO     PIC X(10).
028000         10  CUS-T-DIAS-PLAZO    PIC 9(03).
028100         10  FILLER              PIC X(06)  VALUE SPACES.
028200
028300 77  CUS-CANT-MAX             PIC 9(04)  COMP VALUE 500.
028400 77  CUS-CANT                 PIC 9(04)  COMP VALUE ZEROS.
028500
028600*     COPY CPINVTAB.
028700 01  INV-TABLA.
028800     05  INV-FILA            OCCURS 2000 TIMES
028900                              INDEXED BY INV-IDX.
029000         10  INV-T-NUMERO        PIC 9(04).
029100         10  INV-T-NOMBRE        PIC X(12).
029200         10  INV-T-APELLIDO      PIC X(12).
029300         10  INV-T-IMPORTE       PIC S9(05)V99 COMP-3.
029400         10  INV-T-FECHA-EMIS    PIC 9(08).
029500         10  INV-T-FECHA-PAGO    PIC 9(08).
029600             88  INV-T-SIN-PAGAR             VALUE ZEROS.
029700         10  INV-T-FECHA-VENCE   PIC 9(08).
029800         10  INV-T-INDICE-CLI    PIC 9(04)  COMP.
029900         10  FILLER              PIC X(06)  VALUE SPACES.
030000
030100 77  INV-CANT-MAX             PIC 9(04)  COMP VALUE 2000.
030200 77  INV-CANT                 PIC 9(04)  COMP VALUE ZEROS.
030300
030400*     COPY CPRPTCOM.
030500 01  LK-COMUNICACION.
030600     05  LK-SELECTOR         PIC X.
030700         88  LK-TODOS-REPORTES           VALUE 'A'.
030800         88  LK-SOLO-NUMERO              VALUE 'N'.
030900     05  LK-FECHA-PROCESO    PIC 9(08).
031000     05  LK-CUS-CANT         PIC 9(04)  COMP.
031100     05  LK-INV-CANT         PIC 9(04)  COMP.
031200     05  FILLER              PIC X(06)  VALUE SPACES.
031300
031400*---------- ESTADOS DE ARCHIVO ------------------------------------
031500 77  FS-TARJETA               PIC XX VALUE SPACES.
031600     88  FS-TARJETA-OK                VALUE '00'.
031700 77  FS-CLIENTE               PIC XX VALUE SPACES.
031800     88  FS-CLIENTE-OK                VALUE '00'.
031900     88  FS-CLIENTE-FIN               VALUE '10'.
032000 77  FS-FACTURA               PIC XX VALUE SPACES.
032100     88  FS-FACTURA-OK                VALUE '00'.
032200     88  FS-FACTURA-FIN               VALUE '10'.
032300
032400 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
032500
032600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
032700 PROCEDURE DIVISION.
032800
032900 MAIN-PROGRAM-I.
033000
033100     PERFORM 1000-INICIO-I           THRU 1000-INICIO-F
033200
033300     PERFORM 2000-CARGAR-CLIENTES-I  THRU 2000-CARGAR-CLIENTES-F
033400             UNTIL FIN-CLIENTES
033500
033600     PERFORM 2190-CERRAR-CLIENTES-I  THRU 2190-CERRAR-CLIENTES-F
033700
033800     PERFORM 2200-CARGAR-FACTURAS-I  THRU 2200-CARGAR-FACTURAS-F
033900             UNTIL FIN-FACTURAS
034000
034100     PERFORM 2290-CERRAR-FACTURAS-I  THRU 2290-CERRAR-FACTURAS-F
034200
034300     IF WS-NRO-FACTURA-PAGO NOT = ZEROS THEN
034400        PERFORM 3000-REGISTRAR-PAGO-I  THRU 3000-REGISTRAR-PAGO-F
034500        PERFORM 4000-GRABAR-CLIENTES-I THRU 4000-GRABAR-CLIENTES-F
034600        PERFORM 4100-GRABAR-FACTURAS-I THRU 4100-GRABAR-FACTURAS-F
034700        SET LK-SOLO-NUMERO TO TRUE                                 TK-4471
034800     ELSE
034900        SET LK-TODOS-REPORTES TO TRUE
035000     END-IF
035100
035200     PERFORM 5000-LLAMAR-REPORTES-I  THRU 5000-LLAMAR-REPORTES-F
035300
035400     PERFORM 9999-FINAL-I            THRU 9999-FINAL-F.
035500
035600 MAIN-PROGRAM-F. GOBACK.
035700
035800
035900*---- CUERPO INICIO -- LEE TARJETA DE CONTROL Y ABRE CLIENTES ---
036000 1000-INICIO-I.
036100
036200     MOVE ZEROS TO RETURN-CODE
036300     OPEN INPUT TARJETA-CONTROL
036400
036500     IF NOT FS-TARJETA-OK THEN
036600        DISPLAY '*** PGMBILL - NO SE PUDO ABRIR TARJETA DE '
036700                'CONTROL - FS=' FS-TARJETA
036800        MOVE 9999 TO RETURN-CODE
036900        SET FIN-CLIENTES  TO TRUE
037000        SET FIN-FACTURAS  TO TRUE
037100     ELSE
037200        READ TARJETA-CONTROL
037300        CLOSE TARJETA-CONTROL
037400        MOVE TC-DSN-CLIENTES  TO WS-DSN-CLIENTES
037500        MOVE TC-DSN-FACTURAS  TO WS-DSN-FACTURAS
037600        MOVE TC-FACTURA-PAGO  TO WS-NRO-FACTURA-PAGO
037700        MOVE TC-FECHA-PROCESO TO WS-FECHA-PROCESO
037800
037900        PERFORM 1100-FIJAR-FECHA-PROCESO-I
038000           THRU 1100-FIJAR-FECHA-PROCESO-F
038100        PERFORM 1200-DETECT-FORMATO-CLIE-I
038200           THRU 1200-DETECT-FORMATO-CLIE-F
038300        PERFORM 1300-DETECT-FORMATO-FACT-I
038400           THRU 1300-DETECT-FORMATO-FACT-F
038500
038600        OPEN INPUT CUSTOMER-FILE
038700        IF NOT FS-CLIENTE-OK THEN
038800           DISPLAY '*** PGMBILL - NO SE PUDO ABRIR ARCHIVO DE '
038900                   'CLIENTES - FS=' FS-CLIENTE
039000           MOVE 9999 TO RETURN-CODE
039100           SET FIN-CLIENTES TO TRUE
039200           SET FIN-FACTURAS TO TRUE
039300        ELSE
039400           PERFORM 2100-LEER-CLIENTE-I THRU 2100-LEER-CLIENTE-F
039500        END-IF
039600     END-IF.
039700
039800 1000-INICIO-F. EXIT.
039900
040000
040100*---- DETERMINA LA FECHA DE PROCESO (TARJETA O FECHA DEL SISTEMA)
040200 1100-FIJAR-FECHA-PROCESO-I.
040300
040400     IF WS-FECHA-PROCESO NOT = ZEROS THEN
040500        CONTINUE
040600     ELSE
040700        ACCEPT WS-FECHA-SISTEMA FROM DATE
040800        MOVE WS-SIS-ANIO TO WS-YY-ENTRA
040900        PERFORM 1150-VENTANA-SIGLO-I THRU 1150-VENTANA-SIGLO-F
041000        MOVE WS-CCYY-SALE TO FA-ANIO
041100        MOVE WS-SIS-MES   TO FA-MES
041200        MOVE WS-SIS-DIA   TO FA-DIA
041300        MOVE WS-FECHA-ARMAR-N TO WS-FECHA-PROCESO
041400     END-IF
041500     MOVE WS-FECHA-PROCESO TO LK-FECHA-PROCESO.
041600
041700 1100-FIJAR-FECHA-PROCESO-F. EXIT.
041800
041900
042000*---- VENTANA DE SIGLO PARA UN AA DE 2 DIGITOS (00-49=20AA, ------
042100*---- 50-99=19AA) -- SE REUTILIZA PARA FECHAS .FLAT Y ------------
042200*---- PARA LA FECHA DEL SISTEMA -----------------------------------
042300 1150-VENTANA-SIGLO-I.                                               Y2K98
042400
042500     IF WS-YY-ENTRA < 50 THEN
042600        COMPUTE WS-CCYY-SALE = 2000 + WS-YY-ENTRA
042700     ELSE
042800        COMPUTE WS-CCYY-SALE = 1900 + WS-YY-ENTRA
042900     END-IF.
043000
043100 1150-VENTANA-SIGLO-F. EXIT.
043200
043300
043400*---- DETECTA .CSV O .FLAT POR LA EXTENSION DEL NOMBRE DE --------
043500*---- ARCHIVO DE CLIENTES EN LA TARJETA DE CONTROL ---------------
043600 1200-DETECT-FORMATO-CLIE-I.
043700
043800     MOVE 44 TO WS-DSN-LARGO
043900     PERFORM 1210-MEDIR-DSN-CLIE-I THRU 1210-MEDIR-DSN-CLIE-F
044000        UNTIL WS-DSN-LARGO = 0 OR
044100              WS-DSN-CLIENTES (WS-DSN-LARGO:1) NOT = SPACE
044200     PERFORM 1220-COMPARAR-EXT-CLIE-I
044300        THRU 1220-COMPARAR-EXT-CLIE-F.
044400
044500 1200-DETECT-FORMATO-CLIE-F. EXIT.
044600
044700 1210-MEDIR-DSN-CLIE-I.
044800
044900     SUBTRACT 1 FROM WS-DSN-LARGO.
045000
045100 1210-MEDIR-DSN-CLIE-F. EXIT.
045200
045300 1220-COMPARAR-EXT-CLIE-I.
045400
045500     IF WS-DSN-LARGO > 4 AND
045600        WS-DSN-CLIENTES (WS-DSN-LARGO - 3:4) = '.CSV' THEN
045700        SET CLI-FORMATO-CSV  TO TRUE
045800     ELSE
045900        SET CLI-FORMATO-FLAT TO TRUE
046000     END-IF.
046100
046200 1220-COMPARAR-EXT-CLIE-F. EXIT.
046300
046400
046500*---- IDEM PARRAFO 1200 PERO PARA EL ARCHIVO DE FACTURAS ---------
046600 1300-DETECT-FORMATO-FACT-I.
046700
046800     MOVE 44 TO WS-DSN-LARGO
046900     PERFORM 1310-MEDIR-DSN-FACT-I THRU 1310-MEDIR-DSN-FACT-F
047000        UNTIL WS-DSN-LARGO = 0 OR
047100              WS-DSN-FACTURAS (WS-DSN-LARGO:1) NOT = SPACE
047200     PERFORM 1320-COMPARAR-EXT-FACT-I
047300        THRU 1320-COMPARAR-EXT-FACT-F.
047400
047500 1300-DETECT-FORMATO-FACT-F. EXIT.
047600
047700 1310-MEDIR-DSN-FACT-I.
047800
047900     SUBTRACT 1 FROM WS-DSN-LARGO.
048000
048100 1310-MEDIR-DSN-FACT-F. EXIT.
048200
048300 1320-COMPARAR-EXT-FACT-I.
048400
048500     IF WS-DSN-LARGO > 4 AND
048600        WS-DSN-FACTURAS (WS-DSN-LARGO - 3:4) = '.CSV' THEN
048700        SET FAC-FORMATO-CSV  TO TRUE
048800     ELSE
048900        SET FAC-FORMATO-FLAT TO TRUE
049000     END-IF.
049100
049200 1320-COMPARAR-EXT-FACT-F. EXIT.
049300
049400
049500*---- CUERPO DE CARGA DE UN CLIENTE (UNA VUELTA POR REGISTRO) ---
049600 2000-CARGAR-CLIENTES-I.
049700
049800     PERFORM 2010-VALIDAR-CLIENTE-I THRU 2010-VALIDAR-CLIENTE-F
049900
050000     IF WS-CLI-VALIDO = 'SI' THEN
050100        PERFORM 2050-AGREGAR-CLIENTE-I THRU 2050-AGREGAR-CLIENTE-F
050200     ELSE
050300        ADD 1 TO WS-CLI-ERRONEOS
050400        DISPLAY '*** CLIENTE RECHAZADO - ' WS-MSG-ERROR
050500     END-IF
050600
050700     PERFORM 2100-LEER-CLIENTE-I THRU 2100-LEER-CLIENTE-F.
050800
050900 2000-CARGAR-CLIENTES-F. EXIT.
051000
051100
051200*---- VALIDA Y PARSEA EL REGISTRO DE CLIENTE SEGUN SU FORMATO ---
051300 2010-VALIDAR-CLIENTE-I.                                           TK-5920
051400
051500     MOVE 'SI' TO WS-CLI-VALIDO
051600     MOVE SPACES TO WS-MSG-ERROR
051700
051800     IF CLI-FORMATO-CSV THEN
051900        PERFORM 2020-PARSE-CLIE-CSV-I  THRU 2020-PARSE-CLIE-CSV-F
052000     ELSE
052100        PERFORM 2030-PARSE-CLIE-FLAT-I THRU 2030-PARSE-CLIE-FLAT-F
052200     END-IF
052300
052400     IF WS-CLI-VALIDO = 'SI' THEN
052500        PERFORM 2040-VALIDAR-COND-PAGO-I
052600           THRU 2040-VALIDAR-COND-PAGO-F
052700     END-IF.
052800
052900 2010-VALIDAR-CLIENTE-F. EXIT.
053000
053100
053200*---- PARTE UN REGISTRO .CSV DE CLIENTE: NOMBRE,APELLIDO,COND ---
053300 2020-PARSE-CLIE-CSV-I.
053400
053500     MOVE SPACES TO WS-CLI-CSV-EXTRA
053600     UNSTRING REG-CLIENTE-CRUDO DELIMITED BY ','
053700         INTO CUS-NOMBRE CUS-APELLIDO CUS-COND-PAGO
053800              WS-CLI-CSV-EXTRA
053900     END-UNSTRING
054000
054100     IF CUS-COND-PAGO = SPACES OR
054200        WS-CLI-CSV-EXTRA NOT = SPACES THEN
054300        MOVE 'NO' TO WS-CLI-VALIDO
054400        MOVE 'CLIENTE .CSV CON CANTIDAD DE CAMPOS INVALIDA'
054500           TO WS-MSG-ERROR
054600     END-IF.
054700
054800 2020-PARSE-CLIE-CSV-F. EXIT.
054900
055000
055100*---- PARTE UN REGISTRO .FLAT DE CLIENTE POR POSICION FIJA ------
055200 2030-PARSE-CLIE-FLAT-I.
055300
055400     MOVE 60 TO WS-CLI-LARGO
055500     PERFORM 2035-MEDIR-LARGO-CLIE-I THRU 2035-MEDIR-LARGO-CLIE-F
055600        UNTIL WS-CLI-LARGO = 0 OR
055700              REG-CLIENTE-CRUDO (WS-CLI-LARGO:1) NOT = SPACE
055800
055900     IF WS-CLI-LARGO < 34 THEN
056000        MOVE 'NO' TO WS-CLI-VALIDO
056100        MOVE 'CLIENTE .FLAT CON MENOS DE 34 CARACTERES'
056200           TO WS-MSG-ERROR
056300     ELSE
056400        MOVE REG-CLIENTE-CRUDO (1:12)  TO CUS-NOMBRE
056500        MOVE REG-CLIENTE-CRUDO (13:12) TO CUS-APELLIDO
056600        MOVE REG-CLIENTE-CRUDO (25:10) TO CUS-COND-PAGO
056700     END-IF.
056800
056900 2030-PARSE-CLIE-FLAT-F. EXIT.
057000
057100 2035-MEDIR-LARGO-CLIE-I.
057200
057300     SUBTRACT 1 FROM WS-CLI-LARGO.
057400
057500 2035-MEDIR-LARGO-CLIE-F. EXIT.
057600
057700
057800*---- NORMALIZA LA COND. DE PAGO Y LA BUSCA EN LA TABLA DE ------
057900*---- PLAZOS (VER PGM_50-CP-TERMS.CBL) ---------------------------
058000 2040-VALIDAR-COND-PAGO-I.
058100
058200     PERFORM 2042-NORMALIZAR-COND-I THRU 2042-NORMALIZAR-COND-F
058300
058400     MOVE 'N' TO WS-TP-ENCONTRADO
058500     SET TP-IDX TO 1
058600     SEARCH TP-ENTRADA
058700        AT END
058800           MOVE 'N' TO WS-TP-ENCONTRADO
058900        WHEN TP-CODIGO (TP-IDX) = WS-COND-NORMALIZADA
059000           SET TP-ENCONTRADO TO TRUE
059100           MOVE TP-DIAS (TP-IDX) TO CUS-DIAS-PLAZO
059200     END-SEARCH
059300
059400     IF NOT TP-ENCONTRADO THEN
059500        MOVE 'NO' TO WS-CLI-VALIDO
059600        MOVE 'CONDICION DE PAGO NO EXISTE EN TABLA DE PLAZOS'
059700           TO WS-MSG-ERROR
059800     END-IF.
059900
060000 2040-VALIDAR-COND-PAGO-F. EXIT.
060100
060200
060300*---- 2032-NORMALIZAR-COND-I -- EL FORMATO .CSV GRABA LA ---------
060400*---- COND. DE PAGO SIN EL PREFIJO CREDIT_ (30/45/60/90) --------
060500*---- SE ARMA CREDIT_nn ANTES DE BUSCAR EN LA TABLA FIJA --------
060600 2042-NORMALIZAR-COND-I.
060700
060800     MOVE CUS-COND-PAGO TO WS-COND-NORMALIZADA
060900     IF CUS-COND-PAGO = '30        ' OR
061000        CUS-COND-PAGO = '45        ' OR
061100        CUS-COND-PAGO = '60        ' OR
061200        CUS-COND-PAGO = '90        ' THEN
061300        STRING 'CREDIT_' DELIMITED BY SIZE
061400               CUS-COND-PAGO (1:2) DELIMITED BY SIZE
061500           INTO WS-COND-NORMALIZADA
061600     END-IF.
061700
061800 2042-NORMALIZAR-COND-F. EXIT.
061900
062000
062100*---- AGREGA EL CLIENTE VALIDADO AL FINAL DE CUS-TABLA -----------
062200 2050-AGREGAR-CLIENTE-I.
062300
062400     IF CUS-CANT >= CUS-CANT-MAX THEN
062500        DISPLAY '*** PGMBILL - TABLA DE CLIENTES LLENA - '
062600                'REGISTRO IGNORADO'
062700     ELSE
062800        ADD 1 TO CUS-CANT
062900        SET CUS-IDX TO CUS-CANT
063000        MOVE CUS-NOMBRE     TO CUS-T-NOMBRE     (CUS-IDX)
063100        MOVE CUS-APELLIDO   TO CUS-T-APELLIDO   (CUS-IDX)
063200        MOVE CUS-COND-PAGO  TO CUS-T-COND-PAGO  (CUS-IDX)
063300        MOVE CUS-DIAS-PLAZO TO CUS-T-DIAS-PLAZO (CUS-IDX)
063400     END-IF.
063500
063600 2050-AGREGAR-CLIENTE-F. EXIT.
063700
063800
063900*---- LEE EL PROXIMO REGISTRO DE CLIENTE (O MARCA FIN) -----------
064000 2100-LEER-CLIENTE-I.
064100
064200     READ CUSTOMER-FILE
064300        AT END
064400           SET FIN-CLIENTES TO TRUE.
064500
064600 2100-LEER-CLIENTE-F. EXIT.
064700
064800
064900*---- CIERRA EL ARCHIVO DE CLIENTES Y ABRE EL DE FACTURAS --------
065000*---- (LA TABLA DE CLIENTES DEBE ESTAR COMPLETA -- VER TK-3300  -
065100*---- DEL 07/02/92 EN EL HISTORIAL DE CAMBIOS) -------------------
065200 2190-CERRAR-CLIENTES-I.
065300
065400     CLOSE CUSTOMER-FILE
065500     OPEN INPUT INVOICE-FILE
065600     IF NOT FS-FACTURA-OK THEN
065700        DISPLAY '*** PGMBILL - NO SE PUDO ABRIR ARCHIVO DE '
065800                'FACTURAS - FS=' FS-FACTURA
065900        MOVE 9999 TO RETURN-CODE
066000        SET FIN-FACTURAS TO TRUE
066100     ELSE
066200        PERFORM 2300-LEER-FACTURA-I THRU 2300-LEER-FACTURA-F
066300     END-IF.
066400
066500 2190-CERRAR-CLIENTES-F. EXIT.
066600
066700
066800*---- CUERPO DE CARGA DE UNA FACTURA (UNA VUELTA POR REGISTRO) --
066900 2200-CARGAR-FACTURAS-I.
067000
067100     PERFORM 2210-VALIDAR-FACTURA-I THRU 2210-VALIDAR-FACTURA-F
067200
067300     IF WS-FAC-VALIDO = 'SI' THEN
067400        PERFORM 2240-RESOLVER-CLIENTE-I THRU 2240-RESOLVER-CLIENTE-F
067500     END-IF
067600
067700     IF WS-FAC-VALIDO = 'SI' THEN
067800        PERFORM 2250-CALC-VENCIMIENTO-I THRU 2250-CALC-VENCIMIENTO-F
067900        PERFORM 2260-AGREGAR-FACTURA-I  THRU 2260-AGREGAR-FACTURA-F
068000     ELSE
068100        ADD 1 TO WS-FAC-ERRONEOS
068200        DISPLAY '*** FACTURA RECHAZADA - ' WS-MSG-ERROR
068300     END-IF
068400
068500     PERFORM 2300-LEER-FACTURA-I THRU 2300-LEER-FACTURA-F.
068600
068700 2200-CARGAR-FACTURAS-F. EXIT.
068800
068900
069000*---- VALIDA Y PARSEA EL REGISTRO DE FACTURA SEGUN SU FORMATO ---
069100 2210-VALIDAR-FACTURA-I.                                           TK-5920
069200
069300     MOVE 'SI' TO WS-FAC-VALIDO
069400     MOVE SPACES TO WS-MSG-ERROR
069500     MOVE ZEROS TO INV-FECHA-PAGO
069600
069700     IF FAC-FORMATO-CSV THEN
069800        PERFORM 2220-PARSE-FACT-CSV-I  THRU 2220-PARSE-FACT-CSV-F
069900     ELSE
070000        PERFORM 2230-PARSE-FACT-FLAT-I THRU 2230-PARSE-FACT-FLAT-F
070100     END-IF.
070200
070300 2210-VALIDAR-FACTURA-F. EXIT.
070400
070500
070600*---- PARTE UN REGISTRO .CSV DE FACTURA: NUMERO,NOMBRE,APELLIDO,-
070700*---- IMPORTE,FECHA-EMISION[,FECHA-PAGO] -------------------------
070800 2220-PARSE-FACT-CSV-I.
070900
071000     MOVE SPACES TO WS-FAC-CSV-NUMERO WS-FAC-CSV-IMPORTE
071100                    WS-FAC-CSV-FEC-EMIS WS-FAC-CSV-FEC-PAGO
071200                    WS-FAC-CSV-EXTRA
071300
071400     UNSTRING REG-FACTURA-CRUDO DELIMITED BY ','
071500         INTO WS-FAC-CSV-NUMERO INV-NOMBRE INV-APELLIDO
071600              WS-FAC-CSV-IMPORTE WS-FAC-CSV-FEC-EMIS
071700              WS-FAC-CSV-FEC-PAGO WS-FAC-CSV-EXTRA
071800     END-UNSTRING
071900
072000     IF WS-FAC-CSV-FEC-EMIS = SPACES OR
072100        WS-FAC-CSV-EXTRA NOT = SPACES THEN
072200        MOVE 'NO' TO WS-FAC-VALIDO
072300        MOVE 'FACTURA .CSV CON CANTIDAD DE CAMPOS INVALIDA'
072400           TO WS-MSG-ERROR
072500     ELSE
072600        INSPECT WS-FAC-CSV-NUMERO REPLACING LEADING SPACE BY '0'
072700        MOVE WS-FAC-CSV-NUMERO TO INV-NUMERO
072800        IF INV-NUMERO IS NOT NUMERIC THEN
072900           MOVE 'NO' TO WS-FAC-VALIDO
073000           MOVE 'NUMERO DE FACTURA .CSV NO ES NUMERICO'
073100              TO WS-MSG-ERROR
073200        ELSE
073300           MOVE WS-FAC-CSV-IMPORTE TO WS-IMPORTE-DIGITOS
073400           PERFORM 2222-CONVERTIR-IMPORTE-CSV-I
073500              THRU 2222-CONVERTIR-IMPORTE-CSV-F
073600        END-IF
073700     END-IF
073800
073900     IF WS-FAC-VALIDO = 'SI' THEN
074000        MOVE WS-FAC-CSV-FEC-EMIS TO WS-FECHA-ISO-ANIO
074100                                     WS-FECHA-ISO-MES
074200                                     WS-FECHA-ISO-DIA
074300        PERFORM 2224-CONVERTIR-FECHA-ISO-I
074400           THRU 2224-CONVERTIR-FECHA-ISO-F
074500        IF FECHA-OK THEN
074600           MOVE WS-FECHA-VALIDAR-N TO INV-FECHA-EMIS
074700        ELSE
074800           MOVE 'NO' TO WS-FAC-VALIDO
074900           MOVE 'FECHA DE EMISION .CSV INVALIDA' TO WS-MSG-ERROR
075000        END-IF
075100     END-IF
075200
075300     IF WS-FAC-VALIDO = 'SI' AND WS-FAC-CSV-FEC-PAGO NOT = SPACES
075400        THEN
075500        MOVE WS-FAC-CSV-FEC-PAGO TO WS-FECHA-ISO-ANIO
075600                                     WS-FECHA-ISO-MES
075700                                     WS-FECHA-ISO-DIA
075800        PERFORM 2224-CONVERTIR-FECHA-ISO-I
075900           THRU 2224-CONVERTIR-FECHA-ISO-F
076000        IF FECHA-OK THEN
076100           MOVE WS-FECHA-VALIDAR-N TO INV-FECHA-PAGO
076200        ELSE
076300           MOVE 'NO' TO WS-FAC-VALIDO
076400           MOVE 'FECHA DE PAGO .CSV INVALIDA' TO WS-MSG-ERROR
076500        END-IF
076600     END-IF.
076700
076800 2220-PARSE-FACT-CSV-F. EXIT.
076900
077000
077100*---- CONVIERTE UN IMPORTE .CSV (TEXTO CON PUNTO Y SIGNO) A ------
077200*---- COMP-3 -- NO SE USA FUNCTION NUMVAL (NO EXISTE EN ESTE ----
077300*---- COMPILADOR); SE ARMA A MANO IGUAL QUE SIEMPRE EN ESTE -----
077400*---- DEPARTAMENTO. --------------------------------------------
077500 2222-CONVERTIR-IMPORTE-CSV-I.
077600
077700     MOVE '+' TO WS-IMPORTE-SIGNO
077800     IF WS-IMPORTE-DIGITOS (1:1) = '-' THEN
077900        MOVE '-' TO WS-IMPORTE-SIGNO
078000        MOVE WS-IMPORTE-DIGITOS (2:11) TO WS-IMPORTE-DIGITOS-TMP
078100        MOVE WS-IMPORTE-DIGITOS-TMP TO WS-IMPORTE-DIGITOS
078200     END-IF
078300
078400     MOVE SPACES TO WS-IMPORTE-ENTERO-X WS-IMPORTE-DECIM-X
078500     UNSTRING WS-IMPORTE-DIGITOS DELIMITED BY '.'
078600         INTO WS-IMPORTE-ENTERO-X WS-IMPORTE-DECIM-X
078700     END-UNSTRING
078800     INSPECT WS-IMPORTE-ENTERO-X REPLACING LEADING SPACE BY '0'
078900     INSPECT WS-IMPORTE-DECIM-X  REPLACING LEADING SPACE BY '0'
079000     MOVE WS-IMPORTE-ENTERO-X TO WS-IMPORTE-ENTERO
079100     MOVE WS-IMPORTE-DECIM-X  TO WS-IMPORTE-DECIM
079200
079300     COMPUTE INV-IMPORTE = WS-IMPORTE-ENTERO +
079400                           (WS-IMPORTE-DECIM / 100)
079500     IF WS-IMPORTE-SIGNO = '-' THEN
079600        COMPUTE INV-IMPORTE = INV-IMPORTE * -1
079700     END-IF.
079800
079900 2222-CONVERTIR-IMPORTE-CSV-F. EXIT.
080000
080100
080200*---- ARMA WS-FECHA-VALIDAR A PARTIR DE UNA FECHA ISO ------------
080300*---- (AAAA-MM-DD YA PARTIDA EN WS-FECHA-ISO-ANIO/MES/DIA) Y -----
080400*---- LA VALIDA CON EL PARRAFO COMPARTIDO 8000. ------------------
080500 2224-CONVERTIR-FECHA-ISO-I.
080600
080700     MOVE WS-FECHA-ISO-ANIO TO FV-ANIO
080800     MOVE WS-FECHA-ISO-MES  TO FV-MES
080900     MOVE WS-FECHA-ISO-DIA  TO FV-DIA
081000     IF FV-ANIO IS NOT NUMERIC OR
081100        FV-MES  IS NOT NUMERIC OR
081200        FV-DIA  IS NOT NUMERIC THEN
081300        MOVE 'N' TO WS-FECHA-VALIDA
081400     ELSE
081500        PERFORM 8000-VALIDAR-FECHA-I THRU 8000-VALIDAR-FECHA-F
081600     END-IF.
081700
081800 2224-CONVERTIR-FECHA-ISO-F. EXIT.
081900
082000
082100*---- PARTE UN REGISTRO .FLAT DE FACTURA POR POSICION FIJA -------
082200*---- (VER SPEC DEL AREA: 42 CARACTERES SIN FECHA DE PAGO, ------
082300*---- 48 CON FECHA DE PAGO) ---------------------------------------
082400 2230-PARSE-FACT-FLAT-I.
082500
082600     MOVE 80 TO WS-FAC-LARGO
082700     PERFORM 2235-MEDIR-LARGO-FACT-I THRU 2235-MEDIR-LARGO-FACT-F
082800        UNTIL WS-FAC-LARGO = 0 OR
082900              REG-FACTURA-CRUDO (WS-FAC-LARGO:1) NOT = SPACE
083000
083100     IF WS-FAC-LARGO < 42 THEN
083200        MOVE 'NO' TO WS-FAC-VALIDO
083300        MOVE 'FACTURA .FLAT CON MENOS DE 42 CARACTERES'
083400           TO WS-MSG-ERROR
083500     ELSE
083600        MOVE REG-FACTURA-CRUDO (1:4)   TO INV-NUMERO
083700        MOVE REG-FACTURA-CRUDO (5:12)  TO INV-NOMBRE
083800        MOVE REG-FACTURA-CRUDO (17:12) TO INV-APELLIDO
083900        MOVE REG-FACTURA-CRUDO (29:8)  TO WS-IMPORTE-FLAT-X
084000        MOVE WS-IMPORTE-FLAT-N         TO INV-IMPORTE
084100
084200        IF INV-NUMERO IS NOT NUMERIC THEN
084300           MOVE 'NO' TO WS-FAC-VALIDO
084400           MOVE 'NUMERO DE FACTURA .FLAT NO ES NUMERICO'
084500              TO WS-MSG-ERROR
084600        ELSE
084700           MOVE REG-FACTURA-CRUDO (37:2) TO FV-MES
084800           MOVE REG-FACTURA-CRUDO (39:2) TO FV-DIA
084900           MOVE REG-FACTURA-CRUDO (41:2) TO WS-YY-ENTRA
085000           PERFORM 1150-VENTANA-SIGLO-I THRU 1150-VENTANA-SIGLO-F
085100           MOVE WS-CCYY-SALE TO FV-ANIO
085200           IF FV-MES IS NOT NUMERIC OR FV-DIA IS NOT NUMERIC THEN
085300              MOVE 'NO' TO WS-FAC-VALIDO
085400              MOVE 'FECHA DE EMISION .FLAT INVALIDA'
085500                 TO WS-MSG-ERROR
085600           ELSE
085700              PERFORM 8000-VALIDAR-FECHA-I
085800                 THRU 8000-VALIDAR-FECHA-F
085900              IF FECHA-OK THEN
086000                 MOVE WS-FECHA-VALIDAR-N TO INV-FECHA-EMIS
086100              ELSE
086200                 MOVE 'NO' TO WS-FAC-VALIDO
086300                 MOVE 'FECHA DE EMISION .FLAT INVALIDA'
086400                    TO WS-MSG-ERROR
086500              END-IF
086600           END-IF
086700        END-IF
086800
086900        IF WS-FAC-VALIDO = 'SI' AND WS-FAC-LARGO >= 48 THEN
087000           MOVE REG-FACTURA-CRUDO (43:2) TO FV-MES
087100           MOVE REG-FACTURA-CRUDO (45:2) TO FV-DIA
087200           MOVE REG-FACTURA-CRUDO (47:2) TO WS-YY-ENTRA
087300           PERFORM 1150-VENTANA-SIGLO-I THRU 1150-VENTANA-SIGLO-F
087400           MOVE WS-CCYY-SALE TO FV-ANIO
087500           IF FV-MES IS NOT NUMERIC OR FV-DIA IS NOT NUMERIC THEN
087600              MOVE 'NO' TO WS-FAC-VALIDO
087700              MOVE 'FECHA DE PAGO .FLAT INVALIDA' TO WS-MSG-ERROR
087800           ELSE
087900              PERFORM 8000-VALIDAR-FECHA-I
088000                 THRU 8000-VALIDAR-FECHA-F
088100              IF FECHA-OK THEN
088200                 MOVE WS-FECHA-VALIDAR-N TO INV-FECHA-PAGO
088300              ELSE
088400                 MOVE 'NO' TO WS-FAC-VALIDO
088500                 MOVE 'FECHA DE PAGO .FLAT INVALIDA'
088600                    TO WS-MSG-ERROR
088700              END-IF
088800           END-IF
088900        END-IF
089000     END-IF.
089100
089200 2230-PARSE-FACT-FLAT-F. EXIT.
089300
089400 2235-MEDIR-LARGO-FACT-I.
089500
089600     SUBTRACT 1 FROM WS-FAC-LARGO.
089700
089800 2235-MEDIR-LARGO-FACT-F. EXIT.
089900
090000
090100*---- RESUELVE EL CLIENTE DE LA FACTURA CONTRA CUS-TABLA POR -----
090200*---- NOMBRE + APELLIDO (NO HAY CLIENTE-ID EN EL ARCHIVO) --------
090300 2240-RESOLVER-CLIENTE-I.
090400
090500     MOVE 'N' TO WS-CLI-ENCONTRADO
090600     SET CUS-IDX TO 1
090700     SEARCH CUS-FILA
090800        AT END
090900           MOVE 'N' TO WS-CLI-ENCONTRADO
091000        WHEN CUS-T-NOMBRE (CUS-IDX)   = INV-NOMBRE AND
091100             CUS-T-APELLIDO (CUS-IDX) = INV-APELLIDO
091200           SET CLI-ENCONTRADO TO TRUE
091300           SET INV-INDICE-CLI TO CUS-IDX
091400     END-SEARCH
091500
091600     IF NOT CLI-ENCONTRADO THEN
091700        MOVE 'NO' TO WS-FAC-VALIDO
091800        MOVE 'CLIENTE DE LA FACTURA NO EXISTE EN EL ARCHIVO '
091900             'DE CLIENTES' TO WS-MSG-ERROR
092000     END-IF.
092100
092200 2240-RESOLVER-CLIENTE-F. EXIT.
092300
092400
092500*---- CALCULA LA FECHA DE VENCIMIENTO POR CALL A PGMDTADD --------
092600*---- (FECHA DE EMISION + DIAS DE PLAZO DEL CLIENTE) -------------
092700 2250-CALC-VENCIMIENTO-I.
092800
092900     MOVE INV-FECHA-EMIS               TO WS-FC-FECHA-BASE
093000     MOVE CUS-T-DIAS-PLAZO (INV-INDICE-CLI) TO WS-FC-DIAS-SUMAR
093100     CALL 'PGMDTADD' USING WS-FECHA-COMUNICA
093200     MOVE WS-FC-FECHA-RESULT           TO INV-FECHA-VENCE.
093300
093400 2250-CALC-VENCIMIENTO-F. EXIT.
093500
093600
093700*---- AGREGA LA FACTURA VALIDADA AL FINAL DE INV-TABLA -----------
093800 2260-AGREGAR-FACTURA-I.
093900
094000     IF INV-CANT >= INV-CANT-MAX THEN
094100        DISPLAY '*** PGMBILL - TABLA DE FACTURAS LLENA - '
094200                'REGISTRO IGNORADO'
094300     ELSE
094400        ADD 1 TO INV-CANT
094500        SET INV-IDX TO INV-CANT
094600        MOVE INV-NUMERO      TO INV-T-NUMERO      (INV-IDX)
094700        MOVE INV-NOMBRE      TO INV-T-NOMBRE      (INV-IDX)
094800        MOVE INV-APELLIDO    TO INV-T-APELLIDO    (INV-IDX)
094900        MOVE INV-IMPORTE     TO INV-T-IMPORTE     (INV-IDX)
095000        MOVE INV-FECHA-EMIS  TO INV-T-FECHA-EMIS  (INV-IDX)
095100        MOVE INV-FECHA-PAGO  TO INV-T-FECHA-PAGO  (INV-IDX)
095200        MOVE INV-FECHA-VENCE TO INV-T-FECHA-VENCE (INV-IDX)
095300        MOVE INV-INDICE-CLI  TO INV-T-INDICE-CLI  (INV-IDX)
095400     END-IF.
095500
095600 2260-AGREGAR-FACTURA-F. EXIT.
095700
095800
095900*---- LEE EL PROXIMO REGISTRO DE FACTURA (O MARCA FIN) -----------
096000 2300-LEER-FACTURA-I.
096100
096200     READ INVOICE-FILE
096300        AT END
096400           SET FIN-FACTURAS TO TRUE.
096500
096600 2300-LEER-FACTURA-F. EXIT.
096700
096800
096900*---- CIERRA EL ARCHIVO DE FACTURAS -------------------------------
097000 2290-CERRAR-FACTURAS-I.
097100
097200     CLOSE INVOICE-FILE.
097300
097400 2290-CERRAR-FACTURAS-F. EXIT.
097500
097600
097700*---- TK-4102: REGISTRA EL PAGO DE LA FACTURA INDICADA EN LA -----
097800*---- TARJETA DE CONTROL (FECHA DE PAGO = FECHA DE PROCESO) -----
097900 3000-REGISTRAR-PAGO-I.
098000
098100     PERFORM 3010-BUSCAR-FACTURA-PAGO-I
098200        THRU 3010-BUSCAR-FACTURA-PAGO-F
098300
098400     IF FAC-ENCONTRADA-PAGO THEN
098500        MOVE WS-FECHA-PROCESO TO INV-T-FECHA-PAGO (INV-IDX)
098600        DISPLAY '*** PAGO REGISTRADO - FACTURA '
098700                WS-NRO-FACTURA-PAGO
098800     ELSE
098900        DISPLAY '*** PGMBILL - FACTURA A PAGAR NO EXISTE - '
099000                WS-NRO-FACTURA-PAGO
099100     END-IF.
099200
099300 3000-REGISTRAR-PAGO-F. EXIT.
099400
099500
099600*---- BUSCA LA FACTURA A PAGAR POR NUMERO EN INV-TABLA -----------
099700 3010-BUSCAR-FACTURA-PAGO-I.
099800
099900     MOVE 'N' TO WS-FAC-ENCONTRADA-PAGO
100000     SET INV-IDX TO 1
100100     SEARCH INV-FILA
100200        AT END
100300           MOVE 'N' TO WS-FAC-ENCONTRADA-PAGO
100400        WHEN INV-T-NUMERO (INV-IDX) = WS-NRO-FACTURA-PAGO
100500           SET FAC-ENCONTRADA-PAGO TO TRUE
100600     END-SEARCH.
100700
100800 3010-BUSCAR-FACTURA-PAGO-F. EXIT.
100900
101000
101100*---- REGRABA EL ARCHIVO DE CLIENTES COMPLETO (MISMO FORMATO) ---
101200 4000-GRABAR-CLIENTES-I.
101300
101400     OPEN OUTPUT CUSTOMER-FILE
101500     PERFORM 4010-ESCRIBIR-CLIENTE-I THRU 4010-ESCRIBIR-CLIENTE-F
101600        VARYING CUS-IDX FROM 1 BY 1 UNTIL CUS-IDX > CUS-CANT
101700     CLOSE CUSTOMER-FILE.
101800
101900 4000-GRABAR-CLIENTES-F. EXIT.
102000
102100 4010-ESCRIBIR-CLIENTE-I.
102200
102300     IF CLI-FORMATO-CSV THEN
102400        PERFORM 4012-ARMAR-CLIENTE-CSV-I THRU 4012-ARMAR-CLIENTE-CSV-F
102500        WRITE REG-CLIENTE-CRUDO FROM WS-LINEA-CLIENTE-CSV
102600     ELSE
102700        PERFORM 4014-ARMAR-CLIENTE-FLAT-I
102800           THRU 4014-ARMAR-CLIENTE-FLAT-F
102900        WRITE REG-CLIENTE-CRUDO FROM WS-LINEA-CLIENTE-FLAT
103000     END-IF.
103100
103200 4010-ESCRIBIR-CLIENTE-F. EXIT.
103300
103400 4012-ARMAR-CLIENTE-CSV-I.
103500
103600     MOVE SPACES TO WS-LINEA-CLIENTE-CSV
103700     STRING CUS-T-NOMBRE (CUS-IDX)      DELIMITED BY SIZE
103800            ','                         DELIMITED BY SIZE
103900            CUS-T-APELLIDO (CUS-IDX)    DELIMITED BY SIZE
104000            ','                         DELIMITED BY SIZE
104100            CUS-T-COND-PAGO (CUS-IDX)   DELIMITED BY SIZE
104200         INTO WS-LINEA-CLIENTE-CSV.
104300
104400 4012-ARMAR-CLIENTE-CSV-F. EXIT.
104500
104600 4014-ARMAR-CLIENTE-FLAT-I.
104700
104800     MOVE SPACES TO WS-LINEA-CLIENTE-FLAT
104900     MOVE CUS-T-NOMBRE   (CUS-IDX) TO WS-LINEA-CLIENTE-FLAT (1:12)
105000     MOVE CUS-T-APELLIDO (CUS-IDX) TO WS-LINEA-CLIENTE-FLAT (13:12)
105100     MOVE CUS-T-COND-PAGO (CUS-IDX) TO WS-LINEA-CLIENTE-FLAT (25:10).
105200
105300 4014-ARMAR-CLIENTE-FLAT-F. EXIT.
105400
105500
105600*---- REGRABA EL ARCHIVO DE FACTURAS COMPLETO (MISMO FORMATO) ---
105700 4100-GRABAR-FACTURAS-I.
105800
105900     OPEN OUTPUT INVOICE-FILE
106000     PERFORM 4110-ESCRIBIR-FACTURA-I THRU 4110-ESCRIBIR-FACTURA-F
106100        VARYING INV-IDX FROM 1 BY 1 UNTIL INV-IDX > INV-CANT
106200     CLOSE INVOICE-FILE.
106300
106400 4100-GRABAR-FACTURAS-F. EXIT.
106500
106600 4110-ESCRIBIR-FACTURA-I.
106700
106800     IF FAC-FORMATO-CSV THEN
106900        PERFORM 4112-ARMAR-FACTURA-CSV-I
107000           THRU 4112-ARMAR-FACTURA-CSV-F
107100        WRITE REG-FACTURA-CRUDO FROM WS-LINEA-FACTURA-CSV
107200     ELSE
107300        PERFORM 4114-ARMAR-FACTURA-FLAT-I
107400           THRU 4114-ARMAR-FACTURA-FLAT-F
107500        WRITE REG-FACTURA-CRUDO FROM WS-LINEA-FACTURA-FLAT
107600     END-IF.
107700
107800 4110-ESCRIBIR-FACTURA-F. EXIT.
107900
108000 4112-ARMAR-FACTURA-CSV-I.
108100
108200     MOVE INV-T-IMPORTE (INV-IDX) TO WS-IMPORTE-EDITADO
108300     MOVE INV-T-FECHA-EMIS (INV-IDX) TO WS-FECHA-ARMAR-N
108400     PERFORM 4116-FECHA-A-ISO-I THRU 4116-FECHA-A-ISO-F
108500     MOVE SPACES TO WS-LINEA-FACTURA-CSV
108600
108700     IF INV-T-SIN-PAGAR (INV-IDX) THEN
108800        STRING INV-T-NUMERO (INV-IDX)     DELIMITED BY SIZE
108900               ','                        DELIMITED BY SIZE
109000               INV-T-NOMBRE (INV-IDX)     DELIMITED BY SIZE
109100               ','                        DELIMITED BY SIZE
109200               INV-T-APELLIDO (INV-IDX)   DELIMITED BY SIZE
109300               ','                        DELIMITED BY SIZE
109400               WS-IMPORTE-EDITADO         DELIMITED BY SIZE
109500               ','                        DELIMITED BY SIZE
109600               WS-FECHA-ISO-SALIDA        DELIMITED BY SIZE
109700            INTO WS-LINEA-FACTURA-CSV
109800     ELSE
109900        MOVE INV-T-FECHA-PAGO (INV-IDX) TO WS-FECHA-ARMAR-N
110000        MOVE WS-FECHA-ISO-SALIDA TO WS-FAC-CSV-FEC-EMIS
110100        PERFORM 4116-FECHA-A-ISO-I THRU 4116-FECHA-A-ISO-F
110200        STRING INV-T-NUMERO (INV-IDX)     DELIMITED BY SIZE
110300               ','                        DELIMITED BY SIZE
110400               INV-T-NOMBRE (INV-IDX)     DELIMITED BY SIZE
110500               ','                        DELIMITED BY SIZE
110600               INV-T-APELLIDO (INV-IDX)   DELIMITED BY SIZE
110700               ','                        DELIMITED BY SIZE
110800               WS-IMPORTE-EDITADO         DELIMITED BY SIZE
110900               ','                        DELIMITED BY SIZE
111000               WS-FAC-CSV-FEC-EMIS        DELIMITED BY SIZE
111100               ','                        DELIMITED BY SIZE
111200               WS-FECHA-ISO-SALIDA        DELIMITED BY SIZE
111300            INTO WS-LINEA-FACTURA-CSV
111400     END-IF.
111500
111600 4112-ARMAR-FACTURA-CSV-F. EXIT.
111700
111800 4114-ARMAR-FACTURA-FLAT-I.
111900
112000     MOVE SPACES TO WS-LINEA-FACTURA-FLAT
112100     MOVE INV-T-NUMERO   (INV-IDX) TO WS-LINEA-FACTURA-FLAT (1:4)
112200     MOVE INV-T-NOMBRE   (INV-IDX) TO WS-LINEA-FACTURA-FLAT (5:12)
112300     MOVE INV-T-APELLIDO (INV-IDX) TO WS-LINEA-FACTURA-FLAT (17:12)
112400     MOVE INV-T-IMPORTE  (INV-IDX) TO WS-IMPORTE-FLAT-N
112500     MOVE WS-IMPORTE-FLAT-X TO WS-LINEA-FACTURA-FLAT (29:8)
112600     MOVE INV-T-FECHA-EMIS (INV-IDX) TO WS-FECHA-ARMAR-N
112700     PERFORM 4118-FECHA-A-MMDDYY-I THRU 4118-FECHA-A-MMDDYY-F
112800     MOVE WS-FECHA-MMDDYY-SALIDA TO WS-LINEA-FACTURA-FLAT (37:6)
112900
113000     IF NOT INV-T-SIN-PAGAR (INV-IDX) THEN
113100        MOVE INV-T-FECHA-PAGO (INV-IDX) TO WS-FECHA-ARMAR-N
113200        PERFORM 4118-FECHA-A-MMDDYY-I THRU 4118-FECHA-A-MMDDYY-F
113300        MOVE WS-FECHA-MMDDYY-SALIDA TO WS-LINEA-FACTURA-FLAT (43:6)
113400     END-IF.
113500
113600 4114-ARMAR-FACTURA-FLAT-F. EXIT.
113700
113800
113900*---- CONVIERTE WS-FECHA-ARMAR-N (AAAAMMDD) A AAAA-MM-DD --------
114000 4116-FECHA-A-ISO-I.
114100
114200     MOVE SPACES TO WS-FECHA-ISO-SALIDA
114300     STRING FA-ANIO DELIMITED BY SIZE
114400            '-'     DELIMITED BY SIZE
114500            FA-MES  DELIMITED BY SIZE
114600            '-'     DELIMITED BY SIZE
114700            FA-DIA  DELIMITED BY SIZE
114800         INTO WS-FECHA-ISO-SALIDA.
114900
115000 4116-FECHA-A-ISO-F. EXIT.
115100
115200
115300*---- CONVIERTE WS-FECHA-ARMAR-N (AAAAMMDD) A MMDDAA ------------
115400 4118-FECHA-A-MMDDYY-I.
115500
115600     MOVE SPACES TO WS-FECHA-MMDDYY-SALIDA
115700     MOVE FA-MES TO WS-FECHA-MMDDYY-SALIDA (1:2)
115800     MOVE FA-DIA TO WS-FECHA-MMDDYY-SALIDA (3:2)
115900     DIVIDE FA-ANIO BY 100 GIVING WS-CCYY-DESCARTE
116000         REMAINDER WS-YY-ENTRA
116100     MOVE WS-YY-ENTRA TO WS-FECHA-MMDDYY-SALIDA (5:2).
116200
116300 4118-FECHA-A-MMDDYY-F. EXIT.
116400
116500
116600*---- INVOCA A PGMRPT PARA GRABAR LOS REPORTES A PARTIR DE LAS --
116700*---- TABLAS YA ARMADAS EN MEMORIA (VER PGM_50-CP-RPTCOM.CBL) ---
116800 5000-LLAMAR-REPORTES-I.                                           TK-4471
116900
117000     MOVE CUS-CANT TO LK-CUS-CANT
117100     MOVE INV-CANT TO LK-INV-CANT
117200     CALL 'PGMRPT' USING LK-COMUNICACION CUS-TABLA INV-TABLA.
117300
117400 5000-LLAMAR-REPORTES-F. EXIT.
117500
117600
117700*---- VALIDA UNA FECHA AAAA/MM/DD YA DESCOMPUESTA EN -------------
117800*---- WS-FECHA-VALIDAR -- MISMA FORMULA DE BISIESTO QUE ---------
117900*---- PGMDTADD Y QUE LA VALIDACION DE FECHA DE PROGM08A ---------
118000 8000-VALIDAR-FECHA-I.
118100
118200     MOVE 'S' TO WS-FECHA-VALIDA
118300
118400     IF FV-ANIO < 1900 OR FV-MES < 1 OR FV-MES > 12 THEN
118500        MOVE 'N' TO WS-FECHA-VALIDA
118600     ELSE
118700        IF (FV-ANIO / 4) * 4 = FV-ANIO AND
118800           (FV-ANIO / 100) * 100 NOT = FV-ANIO
118900           OR (FV-ANIO / 400) * 400 = FV-ANIO THEN
119000           SET ANIO-BISIESTO TO TRUE
119100        ELSE
119200           MOVE 'N' TO WS-FECHA-ES-BISIESTO
119300        END-IF
119400
119500        EVALUATE FV-MES
119600           WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12
119700              IF FV-DIA < 1 OR FV-DIA > 31 THEN
119800                 MOVE 'N' TO WS-FECHA-VALIDA
119900              END-IF
120000           WHEN 4 WHEN 6 WHEN 9 WHEN 11
120100              IF FV-DIA < 1 OR FV-DIA > 30 THEN
120200                 MOVE 'N' TO WS-FECHA-VALIDA
120300              END-IF
120400           WHEN 2
120500              IF ANIO-BISIESTO THEN
120600                 IF FV-DIA < 1 OR FV-DIA > 29 THEN
120700                    MOVE 'N' TO WS-FECHA-VALIDA
120800                 END-IF
120900              ELSE
121000                 IF FV-DIA < 1 OR FV-DIA > 28 THEN
121100                    MOVE 'N' TO WS-FECHA-VALIDA
121200                 END-IF
121300              END-IF
121400        END-EVALUATE
121500     END-IF.
121600
121700 8000-VALIDAR-FECHA-F. EXIT.
121800
121900
122000*---- CUERPO FINAL -- MUESTRA TOTALES DE CARGA -------------------
122100 9999-FINAL-I.
122200
122300     DISPLAY '*** PGMBILL - CLIENTES CARGADOS    : ' CUS-CANT
122400     DISPLAY '*** PGMBILL - CLIENTES RECHAZADOS  : ' WS-CLI-ERRONEOS
122500     DISPLAY '*** PGMBILL - FACTURAS CARGADAS    : ' INV-CANT
122600     DISPLAY '*** PGMBILL - FACTURAS RECHAZADAS  : ' WS-FAC-ERRONEOS.
122700
122800 9999-FINAL-F. EXIT.
