000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMRPT.
000300 AUTHOR. R MELGAREJO.
000400 INSTALLATION. DEPTO SISTEMAS - AREA CUENTAS A COBRAR.
000500 DATE-WRITTEN. 15/05/1990.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO DEPTO SISTEMAS - AREA CUENTAS A COBRAR.
000800
000900******************************************************************
001000*    HISTORIAL DE CAMBIOS                                       *
001100*    ====================                                       *
001200*    15/05/90 RM  ALTA INICIAL DEL PROGRAMA -- SEPARADO DE       *
001300*                 PGMBILL PARA QUE LA IMPRESION DE REPORTES NO   *
001400*                 OBLIGUE A RECOMPILAR EL PROGRAMA DE CARGA.     *
001500*    15/05/90 RM  REPORTE 1: FACTURAS ORDENADAS POR NUMERO,      *
001600*                 LISTADO PLANO SIN CORTE DE CONTROL.            *
001700*    02/06/90 RM  REPORTE 2: FACTURAS AGRUPADAS POR CLIENTE CON  *
001800*                 CORTE DE CONTROL POR NOMBRE (VER PROGM11A).    *
001900*    20/07/90 RM  REPORTE 3: FACTURAS VENCIDAS, CON COLUMNA DE   *
002000*                 VENCIMIENTO CALCULADO.                         *
002100*    14/08/93 CG  LA FECHA DE VENCIMIENTO YA LLEGA CALCULADA EN  *
002200*                 INV-T-FECHA-VENCE (VER PGMDTADD DESDE PGMBILL) *
002300*                 -- ESTE PROGRAMA NO VUELVE A CALCULARLA.       *
002400*    30/09/98 CG  REVISION Y2K -- TODAS LAS FECHAS INTERNAS Y LA *
002500*                 FECHA DE PROCESO RECIBIDA SON AAAAMMDD DE 8    *
002600*                 DIGITOS.                                       *
002700*    11/01/99 CG  PROBADO CONTRA VENCIMIENTOS QUE CRUZAN EL      *
002800*                 1/1/2000.                                      *
002900*    17/06/02 LP  TK-4471 SI LK-SELECTOR = 'N' (REFRESCO LUEGO   *
003000*                 DE REGISTRAR UN PAGO) SE CORRE SOLAMENTE EL    *
003100*                 REPORTE 1 -- NO SE REIMPRIMEN LOS OTROS DOS.   *
003200*    23/09/07 LP  TK-5920 EL PARRAFO DE ARMADO DE DETALLE SE     *
003300*                 COMPARTE ENTRE LOS TRES REPORTES (ANTES HABIA  *
003400*                 TRES COPIAS CASI IGUALES, UNA POR REPORTE).    *
003500*    05/05/11 MF  TK-7003 COMENTARIOS ACTUALIZADOS Y             *
003600*                 ESTANDARIZACION DE NOMBRES DE PARRAFO.         *
003700******************************************************************
003800
003900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200
004300 SPECIAL-NAMES.
004400     UPSI-0 ON  STATUS IS SW-TRAZA-ON
004500            OFF STATUS IS SW-TRAZA-OFF.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000     SELECT RPTNUM-FILE  ASSIGN TO DDRPTNUM
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS IS FS-RPTNUM.
005300
005400     SELECT RPTCLI-FILE  ASSIGN TO DDRPTCLI
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS IS FS-RPTCLI.
005700
005800     SELECT RPTVEN-FILE  ASSIGN TO DDRPTVEN
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS IS FS-RPTVEN.
006100
006200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 FD  RPTNUM-FILE
006700     LABEL RECORD IS STANDARD
006800     RECORD CONTAINS 66 CHARACTERS.
006900 01  REG-RPTNUM              PIC X(66).
007000
007100 FD  RPTCLI-FILE
007200     LABEL RECORD IS STANDARD
007300     RECORD CONTAINS 66 CHARACTERS.
007400 01  REG-RPTCLI              PIC X(66).
007500
007600 FD  RPTVEN-FILE
007700     LABEL RECORD IS STANDARD
007800     RECORD CONTAINS 78 CHARACTERS.
007900 01  REG-RPTVEN              PIC X(78).
008000
008100 WORKING-STORAGE SECTION.
008200*=======================*
008300 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008400
008500*---------- FECHA DE PROCESO RECIBIDA (TRAZA Y VENCIDAS) --------
008600 01  WS-FECHA-PROCESO-L.
008700     03  FPL-ANIO             PIC 9(04).
008800     03  FPL-MES              PIC 9(02).
008900     03  FPL-DIA              PIC 9(02).
009000 01  WS-FECHA-PROCESO-N REDEFINES WS-FECHA-PROCESO-L PIC 9(08).
009100
009200*---------- ARMADO DE FECHA AAAAMMDD A AAAA-MM-DD ----------------
009300*     (COMPARTIDO POR LAS TRES COLUMNAS DE FECHA DE LOS TRES
009400*     REPORTES -- VER PARRAFO 5010)
009500 01  WS-FECHA-ARMAR.
009600     03  FA-ANIO              PIC 9(04).
009700     03  FA-MES               PIC 9(02).
009800     03  FA-DIA               PIC 9(02).
009900 01  WS-FECHA-ARMAR-N REDEFINES WS-FECHA-ARMAR PIC 9(08).
010000 01  WS-FECHA-ISO-SALIDA      PIC X(10) VALUE SPACES.
010100
010200*---------- SUBINDICE DE TRABAJO SOBRE INV-TABLA / CUS-TABLA ----
010300 77  WS-SUB                   PIC 9(04) COMP VALUE ZEROS.
010400
010500*---------- ORDEN DE FACTURAS POR NUMERO (REPORTE 1) ------------
010600*     SE ORDENA UN ARREGLO DE SUBINDICES, NO LA TABLA DE
010700*     FACTURAS EN SI -- INV-TABLA LLEGA POR LINKAGE Y NO
010800*     CONVIENE REORDENARLA (LA USAN LOS OTROS DOS REPORTES
010900*     EN EL ORDEN ORIGINAL DE CARGA).
011000 01  WS-ORDEN-NUM-TABLA.
011100     05  WS-ORDEN-NUM         OCCURS 2000 TIMES
011200                               PIC 9(04) COMP.
011300 77  WS-ORD-I                 PIC 9(04) COMP VALUE ZEROS.
011400 77  WS-ORD-J                 PIC 9(04) COMP VALUE ZEROS.
011500 77  WS-ORD-J-INI             PIC 9(04) COMP VALUE ZEROS.
011600 77  WS-ORD-MIN               PIC 9(04) COMP VALUE ZEROS.
011700 77  WS-ORD-TMP               PIC 9(04) COMP VALUE ZEROS.
011800
011900*---------- ORDEN DE CLIENTES POR PRIMERA APARICION (REPORTE 2) -
012000*     SE RECORRE INV-TABLA UNA VEZ PARA ARMAR LA LISTA DE
012100*     CLIENTES EN EL ORDEN EN QUE APARECEN (NO ALFABETICO), Y
012200*     UNA SEGUNDA VEZ POR CLIENTE PARA IMPRIMIR SUS FACTURAS.
012300 01  WS-CUS-ORDEN-TABLA.
012400     05  WS-CUS-ORDEN         OCCURS 500 TIMES
012500                               INDEXED BY WS-CO-IDX
012600                               PIC 9(04) COMP.
012700 77  WS-CUS-ORDEN-CANT        PIC 9(04) COMP VALUE ZEROS.
012800 77  WS-CLI-IDX-ACTUAL        PIC 9(04) COMP VALUE ZEROS.
012900 77  WS-CLI-YA-ESTA           PIC X     VALUE 'N'.
013000     88  CLI-YA-ESTA                    VALUE 'S'.
013100
013200*---------- FACTURA VENCIDA (REPORTE 3) --------------------------
013300 77  WS-FAC-VENCIDA           PIC X     VALUE 'N'.
013400     88  FAC-VENCIDA                    VALUE 'S'.
013500
013600*---------- LINEA DE DETALLE, COMUN A LOS TRES REPORTES ---------
013700*     LOS REPORTES 1 Y 2 GRABAN SOLO LOS PRIMEROS 66 BYTES
013800*     (IMP-DETALLE-BASE) -- EL REPORTE 3 GRABA LOS 78 BYTES
013900*     COMPLETOS, INCLUYENDO LA COLUMNA DE VENCIMIENTO.
014000 01  IMP-DETALLE-VEN.
014100     05  IMP-NUMERO           PIC ZZZ9.
014200     05  FILLER               PIC XX     VALUE SPACES.
014300     05  IMP-CLIENTE          PIC X(24).
014400     05  FILLER               PIC XX     VALUE SPACES.
014500     05  IMP-EMISION          PIC X(10).
014600     05  FILLER               PIC XX     VALUE SPACES.
014700     05  IMP-IMPORTE          PIC -ZZ,ZZ9.99.
014800     05  FILLER               PIC XX     VALUE SPACES.
014900     05  IMP-PAGO             PIC X(10).
015000     05  FILLER               PIC XX     VALUE SPACES.
015100     05  IMP-VENCE            PIC X(10).
015200
015300 01  IMP-DETALLE REDEFINES IMP-DETALLE-VEN.
015400     05  IMP-DETALLE-BASE     PIC X(66).
015500     05  FILLER               PIC X(12).
015600
015700*---------- ENCABEZADOS DE REPORTE -------------------------------
015800 01  WS-TITULO-NUM             PIC X(66) VALUE
015900     'All invoices, ordered by invoice number'.
016000 01  WS-TITULO-VEN             PIC X(78) VALUE
016100     'Overdue invoices, ordered by issue date'.
016200 01  WS-SUBTITULO-78           PIC X(78) VALUE
016300     '       Customer                     Issued      Amount    '
016400     '    Paid         Due'.
016500 01  WS-SUBTITULO-66 REDEFINES WS-SUBTITULO-78 PIC X(66).
016600 01  WS-LINEA-GUION-78         PIC X(78) VALUE
016700     '----  ------------------------  ----------  ----------  --'
016800     '--------  ----------'.
016900 01  WS-LINEA-GUION-66 REDEFINES WS-LINEA-GUION-78 PIC X(66).
017000 01  WS-LINEA-IGUAL-78         PIC X(78) VALUE ALL '='.
017100 01  WS-LINEA-IGUAL-66 REDEFINES WS-LINEA-IGUAL-78 PIC X(66).
017200 01  WS-LINEA-BLANCO-78        PIC X(78) VALUE SPACES.
017300 01  WS-LINEA-BLANCO-66 REDEFINES WS-LINEA-BLANCO-78 PIC X(66).
017400 01  WS-LINEA-NOMBRE-66        PIC X(66) VALUE SPACES.
017500
017600*---------- ESTADOS DE ARCHIVO ------------------------------------
017700 77  FS-RPTNUM                PIC XX VALUE SPACES.
017800     88  FS-RPTNUM-OK                VALUE '00'.
017900 77  FS-RPTCLI                PIC XX VALUE SPACES.
018000     88  FS-RPTCLI-OK                VALUE '00'.
018100 77  FS-RPTVEN                PIC XX VALUE SPACES.
018200     88  FS-RPTVEN-OK                VALUE '00'.
018300
018400 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
018500
018600*-------------------------------------------------------------
018700 LINKAGE SECTION.
018800*================*
018900*     COPY CPRPTCOM.
019000 01  LK-COMUNICACION.
019100     05  LK-SELECTOR         PIC X.
019200         88  LK-TODOS-REPORTES           VALUE 'A'.
019300         88  LK-SOLO-NUMERO              VALUE 'N'.
019400     05  LK-FECHA-PROCESO    PIC 9(08).
019500     05  LK-CUS-CANT         PIC 9(04)  COMP.
019600     05  LK-INV-CANT         PIC 9(04)  COMP.
019700     05  FILLER              PIC X(06)  VALUE SPACES.
019800
019900*     COPY CPCUSTAB.
020000 01  CUS-TABLA.
020100     05  CUS-FILA            OCCURS 500 TIMES
020200                              INDEXED BY CUS-IDX.
020300         10  CUS-T-NOMBRE        PIC X(12).
020400         10  CUS-T-APELLIDO      PIC X(12).
020500         10  CUS-T-COND-PAGO     PIC X(10).
020600         10  CUS-T-DIAS-PLAZO    PIC 9(03).
020700         10  FILLER              PIC X(06)  VALUE SPACES.
020800
020900*     COPY CPINVTAB.
021000 01  INV-TABLA.
021100     05  INV-FILA            OCCURS 2000 TIMES
021200                              INDEXED BY INV-IDX.
021300         10  INV-T-NUMERO        PIC 9(04).
021400         10  INV-T-NOMBRE        PIC X(12).
021500         10  INV-T-APELLIDO      PIC X(12).
021600         10  INV-T-IMPORTE       PIC S9(05)V99 COMP-3.
021700         10  INV-T-FECHA-EMIS    PIC 9(08).
021800         10  INV-T-FECHA-PAGO    PIC 9(08).
021900             88  INV-T-SIN-PAGAR             VALUE ZEROS.
022000         10  INV-T-FECHA-VENCE   PIC 9(08).
022100         10  INV-T-INDICE-CLI    PIC 9(04)  COMP.
022200         10  FILLER              PIC X(06)  VALUE SPACES.
022300
022400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
022500 PROCEDURE DIVISION USING LK-COMUNICACION CUS-TABLA INV-TABLA.
022600
022700 MAIN-PROGRAM-I.
022800
022900     PERFORM 1000-INICIO-I         THRU 1000-INICIO-F
023000
023100     PERFORM 2000-REPORTE-NUMERO-I THRU 2000-REPORTE-NUMERO-F
023200
023300     IF LK-TODOS-REPORTES THEN                                     TK-4471
023400        PERFORM 3000-REPORTE-CLIENTE-I
023500           THRU 3000-REPORTE-CLIENTE-F
023600        PERFORM 4000-REPORTE-VENCIDAS-I
023700           THRU 4000-REPORTE-VENCIDAS-F
023800     END-IF
023900
024000     PERFORM 9999-FINAL-I          THRU 9999-FINAL-F.
024100
024200 MAIN-PROGRAM-F. GOBACK.
024300
024400
024500*---- CUERPO INICIO -- GUARDA LA FECHA DE PROCESO PARA LA -------
024600*---- COMPARACION DE VENCIDAS Y LA TRAZA OPCIONAL (UPSI-0) ------
024700 1000-INICIO-I.
024800
024900     MOVE ZEROS TO RETURN-CODE
025000     MOVE LK-FECHA-PROCESO TO WS-FECHA-PROCESO-N
025100
025200     IF SW-TRAZA-ON THEN
025300        DISPLAY '* PGMRPT - FECHA DE PROCESO = ' FPL-ANIO '-'
025400                FPL-MES '-' FPL-DIA
025500        DISPLAY '* PGMRPT - CLIENTES EN TABLA = ' LK-CUS-CANT
025600        DISPLAY '* PGMRPT - FACTURAS EN TABLA = ' LK-INV-CANT
025700     END-IF.
025800
025900 1000-INICIO-F. EXIT.
026000
026100
026200*---- REPORTE 1 -- FACTURAS ORDENADAS POR NUMERO, SIN CORTE -----
026300*---- DE CONTROL (VER TK-4471 -- ESTE REPORTE SE REPITE SOLO ----
026400*---- CUANDO SE REGISTRA UN PAGO) --------------------------------
026500 2000-REPORTE-NUMERO-I.
026600
026700     OPEN OUTPUT RPTNUM-FILE
026800     IF NOT FS-RPTNUM-OK THEN
026900        DISPLAY '*** PGMRPT - NO SE PUDO ABRIR REPORTE POR '
027000                'NUMERO - FS=' FS-RPTNUM
027100        MOVE 9999 TO RETURN-CODE
027200     ELSE
027300        PERFORM 2010-ENCABEZADO-NUMERO-I
027400           THRU 2010-ENCABEZADO-NUMERO-F
027500
027600        PERFORM 2020-ARMAR-ORDEN-I THRU 2020-ARMAR-ORDEN-F
027700           VARYING WS-ORD-I FROM 1 BY 1
027800              UNTIL WS-ORD-I > LK-INV-CANT
027900
028000        PERFORM 2030-ORDENAR-NUM-I THRU 2030-ORDENAR-NUM-F
028100
028200        PERFORM 2040-IMPRIMIR-NUMERO-I
028300           THRU 2040-IMPRIMIR-NUMERO-F
028400           VARYING WS-ORD-I FROM 1 BY 1
028500              UNTIL WS-ORD-I > LK-INV-CANT
028600
028700        CLOSE RPTNUM-FILE
028800     END-IF.
028900
029000 2000-REPORTE-NUMERO-F. EXIT.
029100
029200 2010-ENCABEZADO-NUMERO-I.
029300
029400     WRITE REG-RPTNUM FROM WS-TITULO-NUM
029500     WRITE REG-RPTNUM FROM WS-LINEA-IGUAL-66
029600     WRITE REG-RPTNUM FROM WS-LINEA-BLANCO-66
029700     WRITE REG-RPTNUM FROM WS-SUBTITULO-66
029800     WRITE REG-RPTNUM FROM WS-LINEA-GUION-66.
029900
030000 2010-ENCABEZADO-NUMERO-F. EXIT.
030100
030200*---- ARMA EL ARREGLO DE SUBINDICES 1..LK-INV-CANT SIN ORDENAR --
030300 2020-ARMAR-ORDEN-I.
030400
030500     MOVE WS-ORD-I TO WS-ORDEN-NUM (WS-ORD-I).
030600
030700 2020-ARMAR-ORDEN-F. EXIT.
030800
030900*---- ORDENA WS-ORDEN-NUM POR INV-T-NUMERO (SELECCION DIRECTA) --
031000 2030-ORDENAR-NUM-I.
031100
031200     IF LK-INV-CANT > 1 THEN
031300        PERFORM 2032-ORD-EXTERNO-I THRU 2032-ORD-EXTERNO-F
031400           VARYING WS-ORD-I FROM 1 BY 1
031500              UNTIL WS-ORD-I >= LK-INV-CANT
031600     END-IF.
031700
031800 2030-ORDENAR-NUM-F. EXIT.
031900
032000 2032-ORD-EXTERNO-I.
032100
032200     MOVE WS-ORD-I TO WS-ORD-MIN
032300     COMPUTE WS-ORD-J-INI = WS-ORD-I + 1
032400     PERFORM 2034-ORD-INTERNO-I THRU 2034-ORD-INTERNO-F
032500        VARYING WS-ORD-J FROM WS-ORD-J-INI BY 1
032600           UNTIL WS-ORD-J > LK-INV-CANT
032700
032800     IF WS-ORD-MIN NOT = WS-ORD-I THEN
032900        MOVE WS-ORDEN-NUM (WS-ORD-I)   TO WS-ORD-TMP
033000        MOVE WS-ORDEN-NUM (WS-ORD-MIN) TO WS-ORDEN-NUM (WS-ORD-I)
033100        MOVE WS-ORD-TMP                TO WS-ORDEN-NUM (WS-ORD-MIN)
033200     END-IF.
033300
033400 2032-ORD-EXTERNO-F. EXIT.
033500
033600 2034-ORD-INTERNO-I.
033700
033800     IF INV-T-NUMERO (WS-ORDEN-NUM (WS-ORD-J)) <
033900        INV-T-NUMERO (WS-ORDEN-NUM (WS-ORD-MIN)) THEN
034000        MOVE WS-ORD-J TO WS-ORD-MIN
034100     END-IF.
034200
034300 2034-ORD-INTERNO-F. EXIT.
034400
034500*---- IMPRIME LAS FACTURAS EN EL ORDEN YA ORDENADO ---------------
034600 2040-IMPRIMIR-NUMERO-I.
034700
034800     MOVE WS-ORDEN-NUM (WS-ORD-I) TO WS-SUB
034900     PERFORM 5000-ARMAR-DETALLE-I THRU 5000-ARMAR-DETALLE-F
035000     WRITE REG-RPTNUM FROM IMP-DETALLE-BASE.
035100
035200 2040-IMPRIMIR-NUMERO-F. EXIT.
035300
035400
035500*---- REPORTE 2 -- FACTURAS AGRUPADAS POR CLIENTE, CORTE DE -----
035600*---- CONTROL POR NOMBRE, EN EL ORDEN DE PRIMERA APARICION ------
035700 3000-REPORTE-CLIENTE-I.
035800
035900     OPEN OUTPUT RPTCLI-FILE
036000     IF NOT FS-RPTCLI-OK THEN
036100        DISPLAY '*** PGMRPT - NO SE PUDO ABRIR REPORTE POR '
036200                'CLIENTE - FS=' FS-RPTCLI
036300        MOVE 9999 TO RETURN-CODE
036400     ELSE
036500        PERFORM 3010-ENCABEZADO-CLIENTE-I
036600           THRU 3010-ENCABEZADO-CLIENTE-F
036700
036800        MOVE ZEROS TO WS-CUS-ORDEN-CANT
036900        PERFORM 3020-ARMAR-ORDEN-CLI-I
037000           THRU 3020-ARMAR-ORDEN-CLI-F
037100           VARYING WS-SUB FROM 1 BY 1
037200              UNTIL WS-SUB > LK-INV-CANT
037300
037400        PERFORM 3040-IMPRIMIR-CLIENTE-I
037500           THRU 3040-IMPRIMIR-CLIENTE-F
037600           VARYING WS-ORD-I FROM 1 BY 1
037700              UNTIL WS-ORD-I > WS-CUS-ORDEN-CANT
037800
037900        CLOSE RPTCLI-FILE
038000     END-IF.
038100
038200 3000-REPORTE-CLIENTE-F. EXIT.
038300
038400 3010-ENCABEZADO-CLIENTE-I.
038500
038600     WRITE REG-RPTCLI FROM WS-TITULO-NUM
038700     WRITE REG-RPTCLI FROM WS-LINEA-IGUAL-66
038800     WRITE REG-RPTCLI FROM WS-LINEA-BLANCO-66
038900     WRITE REG-RPTCLI FROM WS-SUBTITULO-66
039000     WRITE REG-RPTCLI FROM WS-LINEA-GUION-66.
039100
039200 3010-ENCABEZADO-CLIENTE-F. EXIT.
039300
039400*---- RECORRE INV-TABLA UNA VEZ Y ARMA WS-CUS-ORDEN CON CADA ----
039500*---- CLIENTE EN EL ORDEN EN QUE APARECE POR PRIMERA VEZ --------
039600 3020-ARMAR-ORDEN-CLI-I.
039700
039800     MOVE INV-T-INDICE-CLI (WS-SUB) TO WS-CLI-IDX-ACTUAL
039900     MOVE 'N' TO WS-CLI-YA-ESTA
040000     SET WS-CO-IDX TO 1
040100     SEARCH WS-CUS-ORDEN
040200        AT END
040300           MOVE 'N' TO WS-CLI-YA-ESTA
040400        WHEN WS-CUS-ORDEN (WS-CO-IDX) = WS-CLI-IDX-ACTUAL
040500           SET CLI-YA-ESTA TO TRUE
040600     END-SEARCH
040700
040800     IF NOT CLI-YA-ESTA THEN
040900        ADD 1 TO WS-CUS-ORDEN-CANT
041000        MOVE WS-CLI-IDX-ACTUAL TO WS-CUS-ORDEN (WS-CUS-ORDEN-CANT)
041100     END-IF.
041200
041300 3020-ARMAR-ORDEN-CLI-F. EXIT.
041400
041500*---- POR CADA CLIENTE DE WS-CUS-ORDEN, IMPRIME EL CORTE Y ------
041600*---- LUEGO SUS FACTURAS EN EL ORDEN ORIGINAL DE CARGA ----------
041700 3040-IMPRIMIR-CLIENTE-I.
041800
041900     MOVE WS-CUS-ORDEN (WS-ORD-I) TO WS-CLI-IDX-ACTUAL
042000
042100     WRITE REG-RPTCLI FROM WS-LINEA-BLANCO-66
042200
042300     MOVE SPACES TO WS-LINEA-NOMBRE-66
042400     STRING CUS-T-NOMBRE (WS-CLI-IDX-ACTUAL)  DELIMITED BY SPACE
042500            ' '                               DELIMITED BY SIZE
042600            CUS-T-APELLIDO (WS-CLI-IDX-ACTUAL) DELIMITED BY SPACE
042700         INTO WS-LINEA-NOMBRE-66
042800     WRITE REG-RPTCLI FROM WS-LINEA-NOMBRE-66
042900
043000     PERFORM 3050-IMPRIMIR-FACTURAS-CLI-I
043100        THRU 3050-IMPRIMIR-FACTURAS-CLI-F
043200        VARYING WS-SUB FROM 1 BY 1
043300           UNTIL WS-SUB > LK-INV-CANT.
043400
043500 3040-IMPRIMIR-CLIENTE-F. EXIT.
043600
043700 3050-IMPRIMIR-FACTURAS-CLI-I.
043800
043900     IF INV-T-INDICE-CLI (WS-SUB) = WS-CLI-IDX-ACTUAL THEN
044000        PERFORM 5000-ARMAR-DETALLE-I THRU 5000-ARMAR-DETALLE-F
044100        WRITE REG-RPTCLI FROM IMP-DETALLE-BASE
044200     END-IF.
044300
044400 3050-IMPRIMIR-FACTURAS-CLI-F. EXIT.
044500
044600
044700*---- REPORTE 3 -- FACTURAS VENCIDAS, EN EL ORDEN DE CARGA ------
044800*---- (SIN ORDENAR -- VER PARRAFO 4030) --------------------------
044900 4000-REPORTE-VENCIDAS-I.
045000
045100     OPEN OUTPUT RPTVEN-FILE
045200     IF NOT FS-RPTVEN-OK THEN
045300        DISPLAY '*** PGMRPT - NO SE PUDO ABRIR REPORTE DE '
045400                'VENCIDAS - FS=' FS-RPTVEN
045500        MOVE 9999 TO RETURN-CODE
045600     ELSE
045700        PERFORM 4010-ENCABEZADO-VENCIDAS-I
045800           THRU 4010-ENCABEZADO-VENCIDAS-F
045900
046000        PERFORM 4020-IMPRIMIR-VENCIDAS-I
046100           THRU 4020-IMPRIMIR-VENCIDAS-F
046200           VARYING WS-SUB FROM 1 BY 1
046300              UNTIL WS-SUB > LK-INV-CANT
046400
046500        CLOSE RPTVEN-FILE
046600     END-IF.
046700
046800 4000-REPORTE-VENCIDAS-F. EXIT.
046900
047000 4010-ENCABEZADO-VENCIDAS-I.
047100
047200     WRITE REG-RPTVEN FROM WS-TITULO-VEN
047300     WRITE REG-RPTVEN FROM WS-LINEA-IGUAL-78
047400     WRITE REG-RPTVEN FROM WS-LINEA-BLANCO-78
047500     WRITE REG-RPTVEN FROM WS-SUBTITULO-78
047600     WRITE REG-RPTVEN FROM WS-LINEA-GUION-78.
047700
047800 4010-ENCABEZADO-VENCIDAS-F. EXIT.
047900
048000 4020-IMPRIMIR-VENCIDAS-I.
048100
048200     PERFORM 4030-ES-VENCIDA-I THRU 4030-ES-VENCIDA-F
048300
048400     IF FAC-VENCIDA THEN
048500        PERFORM 5000-ARMAR-DETALLE-I THRU 5000-ARMAR-DETALLE-F
048600        WRITE REG-RPTVEN FROM IMP-DETALLE-VEN
048700     END-IF.
048800
048900 4020-IMPRIMIR-VENCIDAS-F. EXIT.
049000
049100*---- FACTURA VENCIDA: SIN PAGAR Y VENCIMIENTO ANTERIOR A HOY, --
049200*---- O PAGADA DESPUES DE SU FECHA DE VENCIMIENTO ---------------
049300 4030-ES-VENCIDA-I.
049400
049500     MOVE 'N' TO WS-FAC-VENCIDA
049600     IF INV-T-SIN-PAGAR (WS-SUB) THEN
049700        IF INV-T-FECHA-VENCE (WS-SUB) < LK-FECHA-PROCESO THEN
049800           SET FAC-VENCIDA TO TRUE
049900        END-IF
050000     ELSE
050100        IF INV-T-FECHA-PAGO (WS-SUB) >
050200           INV-T-FECHA-VENCE (WS-SUB) THEN
050300           SET FAC-VENCIDA TO TRUE
050400        END-IF
050500     END-IF.
050600
050700 4030-ES-VENCIDA-F. EXIT.
050800
050900
051000*---- ARMA IMP-DETALLE-VEN A PARTIR DE INV-FILA (WS-SUB) --------
051100*---- -- PARRAFO COMPARTIDO POR LOS TRES REPORTES (TK-5920) -----
051200 5000-ARMAR-DETALLE-I.                                             TK-5920
051300
051400     MOVE INV-T-NUMERO (WS-SUB) TO IMP-NUMERO
051500
051600     MOVE SPACES TO IMP-CLIENTE
051700     STRING INV-T-NOMBRE (WS-SUB)   DELIMITED BY SPACE
051800            ' '                     DELIMITED BY SIZE
051900            INV-T-APELLIDO (WS-SUB) DELIMITED BY SPACE
052000         INTO IMP-CLIENTE
052100
052200     MOVE INV-T-FECHA-EMIS (WS-SUB) TO WS-FECHA-ARMAR-N
052300     PERFORM 5010-FECHA-A-ISO-I THRU 5010-FECHA-A-ISO-F
052400     MOVE WS-FECHA-ISO-SALIDA TO IMP-EMISION
052500
052600     MOVE INV-T-IMPORTE (WS-SUB) TO IMP-IMPORTE
052700
052800     IF INV-T-SIN-PAGAR (WS-SUB) THEN
052900        MOVE SPACES TO IMP-PAGO
053000     ELSE
053100        MOVE INV-T-FECHA-PAGO (WS-SUB) TO WS-FECHA-ARMAR-N
053200        PERFORM 5010-FECHA-A-ISO-I THRU 5010-FECHA-A-ISO-F
053300        MOVE WS-FECHA-ISO-SALIDA TO IMP-PAGO
053400     END-IF
053500
053600     MOVE INV-T-FECHA-VENCE (WS-SUB) TO WS-FECHA-ARMAR-N
053700     PERFORM 5010-FECHA-A-ISO-I THRU 5010-FECHA-A-ISO-F
053800     MOVE WS-FECHA-ISO-SALIDA TO IMP-VENCE.
053900
054000 5000-ARMAR-DETALLE-F. EXIT.
054100
054200*---- CONVIERTE WS-FECHA-ARMAR-N (AAAAMMDD) A AAAA-MM-DD --------
054300 5010-FECHA-A-ISO-I.
054400
054500     MOVE SPACES TO WS-FECHA-ISO-SALIDA
054600     STRING FA-ANIO DELIMITED BY SIZE
054700            '-'     DELIMITED BY SIZE
054800            FA-MES  DELIMITED BY SIZE
054900            '-'     DELIMITED BY SIZE
055000            FA-DIA  DELIMITED BY SIZE
055100         INTO WS-FECHA-ISO-SALIDA.
055200
055300 5010-FECHA-A-ISO-F. EXIT.
055400
055500
055600*---- CUERPO FINAL ------------------------------------------------
055700 9999-FINAL-I.
055800
055900     DISPLAY '*** PGMRPT - REPORTES GENERADOS'.
056000
056100 9999-FINAL-F. EXIT.
