000100******************************************************************
000200* TABLA FIJA DE CONDICIONES DE PAGO (TERMS)                      *
000300*        NO ES UNA TABLA DB2 -- SON SOLO 5 FILAS FIJAS Y NUNCA   *
000400*        CAMBIAN, ASI QUE SE ARMAN EN WORKING-STORAGE EN VEZ DE  *
000500*        LEERLAS DE UN ARCHIVO O DE UNA BASE.                    *
000600*        EQUIVALE A LA TABLA "TERMS" DE FACTURACION.             *
000700******************************************************************
000800* COLUMNA          SIGNIFICADO                                  *
000900*  TP-CODIGO       CODIGO DE CONDICION DE PAGO (FORMATO .FLAT)  *
001000*  TP-DIAS         DIAS DE GRACIA (0 PARA CASH)                 *
001100*                                                                *
001200* EL FORMATO .CSV USA CODIGOS SIN EL PREFIJO CREDIT_ (30/45/    *
001300* 60/90) -- SE NORMALIZAN A CREDIT_nn ANTES DE BUSCAR EN ESTA   *
001400* TABLA (VER PARRAFO 2032-NORMALIZAR-COND-I DE PGMBILL).        *
001500******************************************************************
001600 01  WS-TABLA-PLAZOS-LIT.
001700     05  FILLER              PIC X(13)   VALUE
001800         'CASH      000'.
001900     05  FILLER              PIC X(13)   VALUE
002000         'CREDIT_30 030'.
002100     05  FILLER              PIC X(13)   VALUE
002200         'CREDIT_45 045'.
002300     05  FILLER              PIC X(13)   VALUE
002400         'CREDIT_60 060'.
002500     05  FILLER              PIC X(13)   VALUE
002600         'CREDIT_90 090'.
002700
002800 01  WS-TABLA-PLAZOS REDEFINES WS-TABLA-PLAZOS-LIT.
002900     05  TP-ENTRADA          OCCURS 5 TIMES
003000                             INDEXED BY TP-IDX.
003100         10  TP-CODIGO       PIC X(10).
003200         10  TP-DIAS         PIC 9(03).
003300
003400 77  TP-CANT-ENTRADAS        PIC 9(01)    COMP VALUE 5.
