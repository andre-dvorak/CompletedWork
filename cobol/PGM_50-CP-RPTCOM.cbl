000100*////////////////// (COMUNICACION PGMBILL / PGMRPT) //////////////
000200******************************************************************
000300* AREA DE COMUNICACION ENTRE PGMBILL Y PGMRPT (CALL ... USING)   *
000400*        PGMBILL ARMA LAS TABLAS CUS-TABLA / INV-TABLA EN SU     *
000500*        WORKING-STORAGE Y SE LAS PASA A PGMRPT POR REFERENCIA   *
000600*        JUNTO CON ESTA AREA -- PGMRPT NUNCA VUELVE A ABRIR      *
000700*        LOS ARCHIVOS DE CLIENTES NI DE FACTURAS.                *
000800******************************************************************
000900 01  LK-COMUNICACION.
001000*     'A' = CORRER LOS TRES REPORTES (PROCESO NORMAL)
001100*     'N' = CORRER SOLAMENTE EL REPORTE POR NUMERO (REFRESCO
001200*           DE CONFIRMACION LUEGO DE REGISTRAR UN PAGO)
001300     05  LK-SELECTOR         PIC X.
001400         88  LK-TODOS-REPORTES           VALUE 'A'.
001500         88  LK-SOLO-NUMERO              VALUE 'N'.
001600*     FECHA DE PROCESO (AAAAMMDD) -- LA MISMA QUE USO PGMBILL
001700*     PARA DETERMINAR FACTURAS VENCIDAS
001800     05  LK-FECHA-PROCESO    PIC 9(08).
001900*     CANTIDAD DE FILAS OCUPADAS EN CADA TABLA
002000     05  LK-CUS-CANT         PIC 9(04)  COMP.
002100     05  LK-INV-CANT         PIC 9(04)  COMP.
002200*     RESERVA PARA USO FUTURO
002300     05  FILLER              PIC X(06)  VALUE SPACES.
