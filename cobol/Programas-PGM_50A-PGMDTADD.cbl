000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMDTADD.
000300 AUTHOR. R MELGAREJO.
000400 INSTALLATION. DEPTO SISTEMAS - AREA CUENTAS A COBRAR.
000500 DATE-WRITTEN. 04/11/1989.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO DEPTO SISTEMAS - AREA CUENTAS A COBRAR.
000800
000900******************************************************************
001000*    HISTORIAL DE CAMBIOS                                       *
001100*    ====================                                       *
001200*    04/11/89 RM  ALTA INICIAL DEL PROGRAMA.                    *
001300*    04/11/89 RM  RECIBE FECHA BASE Y DIAS A SUMAR POR LINKAGE, *
001400*                 DEVUELVE LA FECHA RESULTADO.                  *
001500*    19/11/89 RM  AGREGADA TABLA DE DIAS POR MES CON AJUSTE     *
001600*                 DE FEBRERO BISIESTO (ANTES SOLO RESTABA UN    *
001700*                 MES A CIEGAS, IGUAL QUE PGMRUCAF).            *
001800*    02/03/91 RM  CORREGIDO DESBORDE DE ANIO CUANDO EL RESTO    *
001900*                 DE DIAS A SUMAR CRUZA MAS DE UN 31/12.        *
002000*    14/08/93 CG  PGMBILL AHORA LLAMA A ESTA RUTINA UNA VEZ     *
002100*                 POR FACTURA CARGADA PARA FIJAR LA FECHA DE    *
002200*                 VENCIMIENTO (ANTES SE CALCULABA IN-LINE).     *
002300*    30/09/98 CG  REVISION Y2K -- LA FECHA BASE Y LA FECHA      *
002400*                 RESULTADO SIEMPRE SON AAAAMMDD DE 8 DIGITOS,  *
002500*                 NUNCA SE TRABAJA CON AA DE 2 DIGITOS ACA.     *
002600*    11/01/99 CG  PROBADO CONTRA VENCIMIENTOS QUE CRUZAN EL     *
002700*                 1/1/2000 -- SIN AJUSTE ADICIONAL, LA TABLA    *
002800*                 DE 4 DIGITOS DE ANIO YA LO CUBRE.             *
002900*    17/06/02 LP  TK-4471 AGREGADO EL CASO 0 DIAS A SUMAR       *
003000*                 (CLIENTES CASH) COMO SALIDA INMEDIATA.        *
003100*    23/09/07 LP  TK-5920 VALIDACION DE MES FUERA DE RANGO      *
003200*                 DEVUELVE RETURN-CODE 05 (VER PGMRUCAF) Y      *
003300*                 VALIDA EL MES DIRECTO SOBRE EL PARAMETRO      *
003400*                 RECIBIDO (VER LK-FECHA-BASE-DESC).            *
003500*    05/05/11 MF  TK-7003 COMENTARIOS ACTUALIZADOS.             *
003600******************************************************************
003700
003800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100
004200 SPECIAL-NAMES.
004300     UPSI-0 ON  STATUS IS SW-TRAZA-ON
004400            OFF STATUS IS SW-TRAZA-OFF.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 WORKING-STORAGE SECTION.
005400*=======================*
005500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005600
005700*----------- FECHA DE TRABAJO, DESCOMPUESTA ---------------------
005800 01  WS-FECHA-TRABAJO.
005900     03  WS-ANIO             PIC 9(04)  VALUE ZEROS.
006000     03  WS-MES              PIC 9(02)  VALUE ZEROS.
006100     03  WS-DIA              PIC 9(02)  VALUE ZEROS.
006200
006300*----------- MISMA FECHA DE TRABAJO, VISTA COMO UN SOLO NUMERO --
006400*----------- AAAAMMDD -- USADA SOLO PARA LA TRAZA (UPSI-0) ------
006500 01  WS-FECHA-TRABAJO-N REDEFINES WS-FECHA-TRABAJO PIC 9(08).
006600
006700*----------- CONTADOR DE DIAS PENDIENTES DE SUMAR ---------------
006800 77  WS-DIAS-REST            PIC 9(03)  COMP VALUE ZEROS.
006900 77  WS-BISIESTO             PIC X      VALUE 'N'.
007000     88  WS-ES-BISIESTO                 VALUE 'S'.
007100     88  WS-NO-ES-BISIESTO               VALUE 'N'.
007200
007300*----------- TABLA FIJA DE DIAS POR MES (FEBRERO = NO BISIESTO) -
007400 01  WS-DIAS-POR-MES-LIT.
007500     05  FILLER              PIC 9(02)  VALUE 31.
007600     05  FILLER              PIC 9(02)  VALUE 28.
007700     05  FILLER              PIC 9(02)  VALUE 31.
007800     05  FILLER              PIC 9(02)  VALUE 30.
007900     05  FILLER              PIC 9(02)  VALUE 31.
008000     05  FILLER              PIC 9(02)  VALUE 30.
008100     05  FILLER              PIC 9(02)  VALUE 31.
008200     05  FILLER              PIC 9(02)  VALUE 31.
008300     05  FILLER              PIC 9(02)  VALUE 30.
008400     05  FILLER              PIC 9(02)  VALUE 31.
008500     05  FILLER              PIC 9(02)  VALUE 30.
008600     05  FILLER              PIC 9(02)  VALUE 31.
008700
008800 01  WS-DIAS-POR-MES REDEFINES WS-DIAS-POR-MES-LIT.
008900     05  WS-DPM-MES          PIC 9(02)  OCCURS 12 TIMES
009000                             INDEXED BY WS-MES-IDX.
009100
009200 77  WS-MAX-DIA-MES          PIC 9(02)  VALUE ZEROS.
009300
009400 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
009500
009600*-------------------------------------------------------------
009700 LINKAGE SECTION.
009800*================*
009900 01  LK-FECHA-COMUNICA.
010000     03  LK-FECHA-BASE       PIC 9(08).
010100*        VISTA DESCOMPUESTA DE LA FECHA BASE -- SE VALIDA EL MES
010200*        DIRECTO SOBRE EL PARAMETRO RECIBIDO, ANTES DE PASARLO A
010300*        WORKING-STORAGE (VER 1000-INICIO-I)
010400     03  LK-FECHA-BASE-DESC REDEFINES LK-FECHA-BASE.
010500         05  LK-FB-ANIO      PIC 9(04).
010600         05  LK-FB-MES       PIC 9(02).
010700         05  LK-FB-DIA       PIC 9(02).
010800     03  LK-DIAS-SUMAR       PIC 9(03).
010900     03  LK-FECHA-RESULTADO  PIC 9(08).
011000     03  FILLER              PIC X(06).
011100
011200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011300 PROCEDURE DIVISION USING LK-FECHA-COMUNICA.
011400
011500 MAIN-PROGRAM-I.
011600
011700     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
011800
011900     IF RETURN-CODE = ZEROS THEN                                   TK-4471
012000        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
012100           UNTIL WS-DIAS-REST = ZEROS
012200     END-IF
012300
012400     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
012500
012600 MAIN-PROGRAM-F. GOBACK.
012700
012800
012900*----  CUERPO INICIO -- DESCOMPONE LA FECHA RECIBIDA ------------
013000 1000-INICIO-I.
013100
013200     MOVE ZEROS            TO RETURN-CODE
013300     MOVE LK-FECHA-BASE    TO WS-FECHA-TRABAJO
013400     MOVE LK-DIAS-SUMAR    TO WS-DIAS-REST
013500
013600     IF SW-TRAZA-ON THEN
013700        DISPLAY '* PGMDTADD - FECHA BASE  = ' LK-FECHA-BASE
013800        DISPLAY '* PGMDTADD - DIAS A SUMAR= ' LK-DIAS-SUMAR
013900     END-IF
014000
014100     IF LK-FB-MES = ZEROS OR LK-FB-MES > 12 THEN
014200        MOVE 05 TO RETURN-CODE                                     TK-5920
014300     END-IF.
014400
014500 1000-INICIO-F. EXIT.
014600
014700
014800*----  CUERPO PRINCIPAL -- SUMA UN DIA POR VUELTA ---------------
014900*      (EL PLAZO MAXIMO ES 90 DIAS -- CREDIT_90 -- ASI QUE
015000*       SUMAR DE A UN DIA POR VUELTA ES SUFICIENTE Y MAS
015100*       SIMPLE QUE CONVERTIR A DIA JULIANO Y VOLVER)
015200 2000-PROCESO-I.
015300
015400     PERFORM 2100-ES-BISIESTO-I THRU 2100-ES-BISIESTO-F
015500     PERFORM 2200-SUMAR-UN-DIA-I THRU 2200-SUMAR-UN-DIA-F
015600     SUBTRACT 1 FROM WS-DIAS-REST
015700
015800     IF SW-TRAZA-ON THEN
015900        DISPLAY '* PGMDTADD - FECHA PARCIAL = ' WS-FECHA-TRABAJO-N
016000                ' - RESTAN ' WS-DIAS-REST ' DIAS'
016100     END-IF.
016200
016300 2000-PROCESO-F. EXIT.
016400
016500
016600*---- DETERMINA SI WS-ANIO ES BISIESTO (MISMA FORMULA QUE ------
016700*---- LA VALIDACION DE FECHA DE NACIMIENTO DE PROGM08A) --------
016800 2100-ES-BISIESTO-I.
016900
017000     IF (WS-ANIO / 4) * 4 = WS-ANIO AND
017100        (WS-ANIO / 100) * 100 NOT = WS-ANIO
017200        OR (WS-ANIO / 400) * 400 = WS-ANIO THEN
017300        SET WS-ES-BISIESTO TO TRUE
017400     ELSE
017500        SET WS-NO-ES-BISIESTO TO TRUE
017600     END-IF.
017700
017800 2100-ES-BISIESTO-F. EXIT.
017900
018000
018100*---- SUMA UN DIA A WS-FECHA-TRABAJO, CON PASE DE MES/ANIO -----
018200 2200-SUMAR-UN-DIA-I.
018300
018400     SET WS-MES-IDX TO WS-MES
018500     MOVE WS-DPM-MES (WS-MES-IDX) TO WS-MAX-DIA-MES
018600
018700     IF WS-MES = 2 AND WS-ES-BISIESTO THEN
018800        MOVE 29 TO WS-MAX-DIA-MES
018900     END-IF
019000
019100     IF WS-DIA < WS-MAX-DIA-MES THEN
019200        ADD 1 TO WS-DIA
019300     ELSE
019400        MOVE 1 TO WS-DIA
019500        IF WS-MES = 12 THEN
019600           MOVE 1 TO WS-MES
019700           ADD 1 TO WS-ANIO
019800        ELSE
019900           ADD 1 TO WS-MES
020000        END-IF
020100     END-IF.
020200
020300 2200-SUMAR-UN-DIA-F. EXIT.
020400
020500
020600*----  CUERPO FINAL -- DEVUELVE LA FECHA RESULTADO --------------
020700 9999-FINAL-I.
020800
020900     MOVE WS-FECHA-TRABAJO TO LK-FECHA-RESULTADO
021000
021100     IF SW-TRAZA-ON THEN
021200        DISPLAY '* PGMDTADD - FECHA RESULTADO = '
021300                 LK-FECHA-RESULTADO
021400     END-IF.
021500
021600 9999-FINAL-F. EXIT.
