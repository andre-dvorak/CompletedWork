000100*////////////////// (CLIENTES) ///////////////////////////////////
000200**************************************
000300*    LAYOUT MAESTRO DE CLIENTES      *
000400*    LARGO REGISTRO = 34 BYTES        *
000500*    (MAS RESERVA DE TRABAJO)         *
000600**************************************
000700*    ESTE LAYOUT ES EL AREA DE TRABAJO DONDE SE ARMA UN
000800*    CLIENTE YA SEA QUE VINO DEL ARCHIVO .CSV O DEL ARCHIVO
000900*    .FLAT -- EL PROGRAMA QUE LO USA DECIDE COMO LLENARLO
001000*    (VER PARRAFOS 2110/2120 DE PGMBILL).
001100 01  WS-REG-CLIENTE.
001200*     NOMBRE DEL CLIENTE (CSV Y FLAT: POSICION RELATIVA 1:12)
001300     03  CUS-NOMBRE          PIC X(12)    VALUE SPACES.
001400*     APELLIDO DEL CLIENTE (POSICION RELATIVA 13:12)
001500     03  CUS-APELLIDO        PIC X(12)    VALUE SPACES.
001600*     CONDICION DE PAGO TAL COMO VINO EN EL ARCHIVO DE ORIGEN
001700*     (POSICION RELATIVA 25:10) -- SE GUARDA SIN NORMALIZAR
001800*     PARA PODER RE-GRABAR EL ARCHIVO EN EL MISMO FORMATO
001900*     EN QUE FUE LEIDO. VALORES VALIDOS:
002000*        CASH                    (AMBOS FORMATOS)
002100*        30 / 45 / 60 / 90       (FORMATO .CSV)
002200*        CREDIT_30 / _45/_60/_90 (FORMATO .FLAT)
002300     03  CUS-COND-PAGO       PIC X(10)    VALUE SPACES.
002400*     PLAZO EN DIAS DE GRACIA -- NO ES CAMPO DE ARCHIVO, SE
002500*     RESUELVE CONTRA LA TABLA FIJA DE PLAZOS (PGM_50-CP-TERMS)
002600*     AL MOMENTO DE VALIDAR EL REGISTRO.
002700     03  CUS-DIAS-PLAZO      PIC 9(03)    VALUE ZEROS.
002800*     RESERVA PARA USO FUTURO
002900     03  FILLER              PIC X(06)    VALUE SPACES.
